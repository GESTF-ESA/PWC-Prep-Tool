000100* Select clause for the PWC batch file (read by
000200* pwct040, written by pwct020).
000300* 10/01/26 vbc - Created.
000400     SELECT Bat-File ASSIGN TO WS-Bat-Path
000500         ORGANIZATION IS LINE SEQUENTIAL
000600         FILE STATUS IS FS-Bat-Status.
000700*
