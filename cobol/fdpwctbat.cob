000100* FD for the PWC batch file - one variable CSV
000200* line per run, up to 50 application columns.
000300* 10/01/26 vbc - Created.
000400 FD  Bat-File.
000500 01  Bat-File-Line             pic x(4000).
000600*
