000100* Select clause for the state-to-HUC2 lookup file.
000200* 04/01/26 vbc - Created.
000300     SELECT Sth-File ASSIGN TO WS-Sth-Path
000400         ORGANIZATION IS LINE SEQUENTIAL
000500         FILE STATUS IS FS-Sth-Status.
000600*
