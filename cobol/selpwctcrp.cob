000100* Select clause for the crop-to-state lookup file.
000200* 08/01/26 vbc - Created.
000300     SELECT Crp-File ASSIGN TO WS-Crp-Path
000400         ORGANIZATION IS LINE SEQUENTIAL
000500         FILE STATUS IS FS-Crp-Status.
000600*
