000100* Select clause for the QC results file.
000200* 11/01/26 vbc - Created.
000300     SELECT Qc-File ASSIGN TO WS-Qc-Path
000400         ORGANIZATION IS LINE SEQUENTIAL
000500         FILE STATUS IS FS-Qc-Status.
000600*
