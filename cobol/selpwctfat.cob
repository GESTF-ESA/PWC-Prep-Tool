000100* Select clause for the ingredient fate parameters file.
000200* 05/01/26 vbc - Created.
000300     SELECT Fat-File ASSIGN TO WS-Fat-Path
000400         ORGANIZATION IS LINE SEQUENTIAL
000500         FILE STATUS IS FS-Fat-Status.
000600*
