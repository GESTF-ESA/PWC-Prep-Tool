000100* FD for the state-to-HUC2 lookup file.
000200* 04/01/26 vbc - Created.
000300 FD  Sth-File.
000400 01  Sth-File-Record           pic x(120).
000500*
