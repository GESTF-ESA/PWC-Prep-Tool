000100* FD for the run configuration file.
000200* 07/01/26 vbc - Created.
000300 FD  Cfg-File.
000400 01  Cfg-File-Record           pic x(300).
000500*
