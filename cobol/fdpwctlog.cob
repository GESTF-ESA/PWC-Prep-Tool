000100* FD for the run log / diagnostics file.
000200* 06/01/26 vbc - Created.
000300 FD  Log-File.
000400 01  Log-File-Line             pic x(132).
000500*
