000100*****************************************************************
000200*                                                               *
000300*         PWC Prep Tool     APT Structural Validation           *
000400*    Checks every labelled-use record before either use case   *
000500*    is allowed to run against it                               *
000600*                                                               *
000700*****************************************************************
000800*
000900 identification          division.
001000*===============================
001100*
001200***
001300      program-id.         pwct010.
001400***
001500*    Author.             V B Coen FBCS, FIDM, FIDPM.
001600***
001700*    Installation.       Pesticide Exposure Unit batch stream.
001800***
001900*    Date-Written.       21/01/86.
002000***
002100*    Date-Compiled.
002200***
002300*    Security.           Copyright (C) 1986-2026, V B Coen.
002400*                        Distributed under the GNU General
002500*                        Public License.  See file COPYING.
002600***
002700*    Remarks.            Validates every Agronomic Practices
002800*                        Table record for required fields,
002900*                        rate-block consistency and
003000*                        instruction-string format.  First
003100*                        failure stops the run.
003200***
003300* Changes:
003400* 21/01/86 vbc -     Original coding.                              CHG001
003500* 04/08/92 vbc - .02 Added the rate-requires-MRI check after       CHG002
003600*                    a bad sheet export left Rate2 with a
003700*                    max app rate and no interval at all.
003800* 19/02/98 vbc - .03 Y2K note - no date fields validated here,     CHG003
003900*                    none of this record carries a century.
004000* 15/01/26 vbc - 2.00 Recast for the PWC batch tool. Replaces      CHG004
004100*                    the old employee-record edit checks with
004200*                    the APT field rules.
004300* 29/01/26 vbc -     Instruction-string format test widened        CHG005
004400*                    to accept the two-term > range form.
004410* 09/02/26 vbc -     BB100 now numeric-checks Apt-PostE-Max-Amt     CHG006
004420*                    as well as Apt-PreE-Max-Amt - U4 requires
004430*                    the same test on both intervals.  BB120
004440*                    now displays the offending instruction
004450*                    string on a format failure.
004500***
004600*
004700 environment             division.
004800*===============================
004900*
005000 copy  "envdiv.cob".
005100 input-output            section.
005200 file-control.
005300     copy  "selpwctapt.cob".
005400*
005500 data                    division.
005600*======================
005700 file section.
005800     copy  "fdpwctapt.cob".
005900*
006000 working-storage section.
006100*----------------------
006200 77  Prog-Name           pic x(15) value "PWCT010 (2.00)".
006300 77  WS-Apt-Path         pic x(64).
006400 77  FS-Apt-Status       pic xx.
006500 77  WS-Rate-Sub         pic 9  comp.
006600 77  WS-Any-Rate-Field   pic x.
006700 77  WS-Any-MRI          pic x.
006800 77  WS-Scan-Ptr         pic 9(2) comp.
006900*
007000 copy  "wspwctapt.cob".
007100*
007200* Instruction string under test, broken out by class test
007300* against the B_P / B_P>B_P grammar in BR-7.
007400*
007500 01  WS-Instr-Work.
007600     03  WS-Instr-Switch     pic x.
007700     03  WS-Instr-Us1        pic x.
007800     03  WS-Instr-Term1      pic x(9).
007900     03  filler redefines WS-Instr-Term1.
008000         05  WS-T1-Event     pic x.
008100         05  WS-T1-Op        pic x.
008200         05  WS-T1-Days      pic x(3).
008300         05  filler          pic x(4).
008400     03  filler              pic x(1).
008410 01  WS-Instr-Display redefines WS-Instr-Work
008420                       pic x(12).
008500*
008600* Second term of the B_term>term instruction, tested the
008700* same way once the ">" split is found.
008800*
008900 01  WS-Instr-Work2.
009000     03  WS-Instr-Term2      pic x(9).
009100     03  filler redefines WS-Instr-Term2.
009200         05  WS-T2-Event     pic x.
009300         05  WS-T2-Op        pic x.
009400         05  WS-T2-Days      pic x(3).
009500         05  filler          pic x(4).
009600*
009700 01  Error-Messages.
009800     03  PW100           pic x(40)
009900         value "PW100 REQUIRED FIELD MISSING ON APT USE".
010000     03  PW110           pic x(40)
010100         value "PW110 RATE BLOCK INCONSISTENT ON APT USE".
010200     03  PW120           pic x(40)
010300         value "PW120 BAD INSTRUCTION STRING ON APT USE".
010350     03  filler          pic x(08).
010400*
010500 linkage section.
010600*==============
010700 copy  "wsnames.cob".
010800 copy  "wscall.cob".
010900*
011000 procedure  division using File-Defs  WS-Calling-Data.
011100*====================================================
011200*
011300 AA010-OPEN-APT.
011400     move     file-02  to  WS-Apt-Path.
011500     move     zero  to  WS-Term-Code.
011600     open     input  Apt-File.
011700     if       FS-Apt-Status not = "00"
011800              move 16 to WS-Term-Code
011900              go to Main-Exit.
012000*
012100 AA050-VALIDATE-LOOP.
012200     read     Apt-File into PWCT-Apt-Record
012300              at end
012400              go to AA900-CLOSE.
012500     perform  BB100-CHECK-REQUIRED-FIELDS  thru BB100-EXIT.
012600     perform  BB110-CHECK-RATE-BLOCK  thru BB110-EXIT.
012700     perform  BB120-CHECK-INSTRUCTION-FORMAT thru BB120-EXIT.
012800     go       to AA050-VALIDATE-LOOP.
012900*
013000 AA900-CLOSE.
013100     close    Apt-File.
013200     go       to Main-Exit.
013300*
013400******************************************
013500*   Required-field & integral-field test *
013600******************************************
013700*
013800 BB100-CHECK-REQUIRED-FIELDS.
013900     if       Apt-Max-Ann-Amt not numeric or
014000              Apt-Max-Ann-Num-Apps not numeric or
014100              Apt-Phi not numeric
014200              go to ZZ800-ABORT-RUN.
014300     if       Apt-PreE-MaxAmt-Present = "Y" and
014400              Apt-PreE-Max-Amt not numeric
014500              go to ZZ800-ABORT-RUN.
014550     if       Apt-PostE-MaxAmt-Present = "Y" and
014560              Apt-PostE-Max-Amt not numeric
014570              go to ZZ800-ABORT-RUN.
014600 BB100-EXIT.  exit.
014700*
014800******************************************
014900*   Rate-block consistency test           *
015000*   (BR covers: MRI-requires-rate,        *
015100*    rate-requires-a-MRI, Rate1 required) *
015200******************************************
015300*
015400 BB110-CHECK-RATE-BLOCK.
015500     if       Apt-Rate-Present (1) not = "Y"
015600              go to ZZ800-ABORT-RUN.
015700     move     zero  to  WS-Rate-Sub.
015800     perform  BB115-CHECK-ONE-RATE thru BB115-EXIT
015900              varying WS-Rate-Sub from 1 by 1
016000              until WS-Rate-Sub > 4.
016100     go       to BB110-EXIT.
016200*
016300 BB115-CHECK-ONE-RATE.
016400     move     "N"  to  WS-Any-Rate-Field.
016500     move     "N"  to  WS-Any-MRI.
016600     if       Apt-Rate-Present (WS-Rate-Sub) = "Y" or
016700              Apt-Rate-Instr-Present (WS-Rate-Sub) = "Y"
016800              move "Y" to WS-Any-Rate-Field.
016900     if       Apt-Rate-PreE-Mri-Present (WS-Rate-Sub) = "Y" or
017000              Apt-Rate-PostE-Mri-Present (WS-Rate-Sub) = "Y"
017100              move "Y" to WS-Any-MRI.
017200     if       WS-Any-Rate-Field = "Y" and WS-Any-MRI = "N"
017300              go to ZZ800-ABORT-RUN.
017400     if       WS-Any-MRI = "Y" and
017500              Apt-Rate-Present (WS-Rate-Sub) not = "Y"
017600              go to ZZ800-ABORT-RUN.
017700 BB115-EXIT.  exit.
017800*
017900 BB110-EXIT.  exit.
018000*
018100******************************************
018200*   Instruction string format test        *
018300*   Accepts  B_XddN  or  B_term>term       *
018400******************************************
018500*
018600 BB120-CHECK-INSTRUCTION-FORMAT.
018700     move     zero  to  WS-Rate-Sub.
018800 BB121-NEXT-RATE.
018900     add      1  to  WS-Rate-Sub.
019000     if       WS-Rate-Sub > 4
019100              go to BB120-EXIT.
019200     if       Apt-Rate-Instr-Present (WS-Rate-Sub) not = "Y"
019300              go to BB121-NEXT-RATE.
019400     move     Apt-Rate-Instructions (WS-Rate-Sub)
019500              to  WS-Instr-Work.
019600     if       (WS-Instr-Switch not = "Y" and
019700               WS-Instr-Switch not = "N") or
019800              WS-Instr-Us1 not = "_"
019850              display PW120
019870              display WS-Instr-Display
019900              go to ZZ800-ABORT-RUN.
020000     if       WS-T1-Event = "E" or WS-T1-Event = "H"
020100              if (WS-T1-Op = "+" or WS-T1-Op = "-") and
020200                 WS-T1-Days numeric
020300                 go to BB121-NEXT-RATE.
020400     if       WS-T1-Days (3:1) = ">"
020500              move WS-Instr-Term1 (4:6) to WS-Instr-Term2
020600              if (WS-T2-Event = "E" or WS-T2-Event = "H") and
020700                 (WS-T2-Op = "+" or WS-T2-Op = "-") and
020800                 WS-T2-Days numeric
020900                 go to BB121-NEXT-RATE
021000              end-if.
021050     display  PW120.
021070     display  WS-Instr-Display.
021100     go       to ZZ800-ABORT-RUN.
021200 BB120-EXIT.  exit.
021300*
021400 ZZ800-ABORT-RUN.
021500     display  PW110.
021600     display  Apt-Run-Descriptor.
021700     move     16  to  WS-Term-Code.
021800     go       to AA900-CLOSE.
021900*
022000 Main-Exit.
022100     exit     program.
022200*
