000100* Select clause for the run configuration file.
000200* 07/01/26 vbc - Created.
000300     SELECT Cfg-File ASSIGN TO WS-Cfg-Path
000400         ORGANIZATION IS LINE SEQUENTIAL
000500         FILE STATUS IS FS-Cfg-Status.
000600*
