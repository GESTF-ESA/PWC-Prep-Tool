000100* FD for a scenario file.
000200* 06/01/26 vbc - Created.
000300 FD  Scn-File.
000400 01  Scn-File-Record           pic x(20).
000500*
