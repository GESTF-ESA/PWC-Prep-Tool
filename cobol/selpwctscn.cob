000100* Select clause for a scenario file (name built at
000200* run time as Scenario + HUC2 + ".scn").
000300* 06/01/26 vbc - Created.
000400     SELECT Scn-File ASSIGN TO WS-Scn-Path
000500         ORGANIZATION IS LINE SEQUENTIAL
000600         FILE STATUS IS FS-Scn-Status.
000700*
