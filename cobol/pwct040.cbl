000100*****************************************************************
000200*                                                               *
000300*       PWC Prep Tool     Batch File Quality Checker (Use      *
000400*         Case 2) - ten label-compliance checks per run         *
000500*                                                               *
000600*****************************************************************
000700*
000800 identification          division.
000900*===============================
001000*
001100***
001200      program-id.         pwct040.
001300***
001400*    Author.             V B Coen FBCS, FIDM, FIDPM.
001500***
001600*    Installation.       Pesticide Exposure Unit batch stream.
001700***
001800*    Date-Written.       09/05/87.
001900***
002000*    Date-Compiled.
002100***
002200*    Security.           Copyright (C) 1987-2026, V B Coen.
002300*                        Distributed under the GNU General
002400*                        Public License.  See file COPYING.
002500***
002600*    Remarks.            Reads an existing PWC batch file and
002700*                        checks every run's dates and rates
002800*                        against its APT label restrictions,
002900*                        writing one QC row per run.
003000***
003100* Changes:
003200* 09/05/87 vbc -     Original coding, taken from vacprint.         CHG001
003300* 27/03/95 vbc - .02 Added the duplicate-date check after a        CHG002
003400*                    hand-edited batch file carried two
003500*                    applications on the same day.
003600* 19/02/98 vbc - .03 Y2K - EmergenceDate/HarvestDate printed       CHG003
003700*                    as MM/DD/YYYY, century forced from the
003800*                    model year, not the system clock.
003900* 22/01/26 vbc - 2.00 Recast for the PWC batch tool.  Report       CHG004
004000*                    Writer removed - the QC output is a
004100*                    plain CSV, not a print report.
004200* 06/02/26 vbc -     PHI check (9) now aborts the run instead      CHG005
004300*                    of a silent skip when Harvest-PHI wraps
004400*                    into the previous year - matches the
004500*                    source tool's own abort behaviour.
004600***
004700*
004800 environment             division.
004900*===============================
005000*
005100 copy  "envdiv.cob".
005200 input-output            section.
005300 file-control.
005400     copy  "selpwctapt.cob".
005500     copy  "selpwctscn.cob".
005600     copy  "selpwctbat.cob".
005700     copy  "selpwctqc.cob".
005800     copy  "selpwctlog.cob".
005900*
006000 data                    division.
006100*======================
006200 file section.
006300     copy  "fdpwctapt.cob".
006400     copy  "fdpwctscn.cob".
006500     copy  "fdpwctbat.cob".
006600     copy  "fdpwctqc.cob".
006700     copy  "fdpwctlog.cob".
006800*
006900 working-storage section.
007000*----------------------
007100 77  Prog-Name           pic x(15) value "PWCT040 (2.00)".
007200 77  WS-Apt-Path         pic x(64).
007300 77  WS-Scn-Path         pic x(64).
007400 77  WS-Bat-Path         pic x(64).
007500 77  WS-Qc-Path          pic x(64).
007600 77  WS-Log-Path         pic x(64).
007700 77  FS-Apt-Status       pic xx.
007800 77  FS-Scn-Status       pic xx.
007900 77  FS-Bat-Status       pic xx.
008000 77  FS-Qc-Status        pic xx.
008100 77  FS-Log-Status       pic xx.
008200 77  WS-Conv-Factor      pic 9v9(6) comp-3
008300                         value 1.120851.
008400 77  WS-Runs-Checked     pic 9(7) comp.
008500 77  WS-Sub              pic 9(2) comp.
008600 77  WS-Sub2             pic 9(2) comp.
008700 77  WS-Sub3             pic 9(2) comp.
008800 77  WS-Gap-Days         pic 9(4) comp.
008900 77  WS-Str-Ptr          pic 9(4) comp.
009000 77  WS-Label-Mri        pic 9(3) comp.
009100 77  WS-Sum-Rates        pic 9(5)v9(4) comp-3.
009200 77  WS-Emerge-Mo        pic 99.
009300 77  WS-Emerge-Dy        pic 99.
009400 77  WS-Harv-Mo          pic 99.
009500 77  WS-Harv-Dy          pic 99.
009600 77  WS-Threshold        pic 9v9(4) comp-3 value 0.002.
009700 77  WS-Phi-Abend        pic x.
009800*
009900* 10/02/26 vbc - added for the widened QC row -
010000*                independent apps-present count
010100*                (BR-14 check 10) and the modeled-
010200*                value trackers the other checks
010300*                now report alongside pass/fail.
010400*
010500 77  WS-App-Count-Actual pic 9(2) comp.
010600 77  WS-App-Cnt-Sub      pic 9(2) comp.
010700 77  WS-Min-Gap          pic 9(4) comp.
010800 77  WS-Dup-Count        pic 9(2) comp.
010900 77  WS-Min-Phi-Gap      pic 9(3) comp.
011000 77  WS-Qc-Sub           pic 9(2) comp.
011100 77  WS-Qc-Ord           pic 9(3) comp.
011200 77  WS-Qc-Mo            pic 99.
011300 77  WS-Qc-Dy            pic 99.
011400 77  WS-Qc-Mo-N          pic 99   comp.
011500*
011600 copy  "wspwctapt.cob".
011700 copy  "wspwctbat.cob".
011800 copy  "wspwctqc.cob".
011900*
012000* Sorted application day-ordinals for the current run, used
012100* by the MRI, duplicate-date and PHI checks.
012200*
012300 01  WS-App-Ordinals.
012400     03  WS-App-Ord  occurs 50  pic 9(3) comp.
012500 01  WS-App-Interval-Flags.
012600     03  WS-App-Is-PreE  occurs 50  pic x.
012700*
012800 01  WS-Days-Before-Month.
012900     03  WS-DBM  occurs 12  pic 9(3) comp
013000         values 0 31 59 90 120 151 181 212 243 273 304 334.
013100 01  WS-Days-Before-Month-Alt redefines WS-Days-Before-Month.
013200     03  WS-DBM-Alt  occurs 12  pic 9(3) comp.
013300*
013400 01  WS-Interval-Counts.
013500     03  WS-IC-PreE-Apps      pic 9(2) comp.
013600     03  WS-IC-PreE-Amt       pic 9(5)v9(4) comp-3.
013700     03  WS-IC-PostE-Apps     pic 9(2) comp.
013800     03  WS-IC-PostE-Amt      pic 9(5)v9(4) comp-3.
013900 01  WS-Interval-Counts-Alt redefines WS-Interval-Counts.
014000     03  filler  pic x(16).
014100*
014200 01  Log-Line-WS          pic x(132).
014300 01  Log-Line-Redef redefines Log-Line-WS.
014400     03  LL-Stamp         pic x(30).
014500     03  filler           pic x.
014600     03  LL-Text          pic x(101).
014700*
014800 01  Error-Messages.
014900     03  PW400           pic x(48)
015000         value "PW400 APT RECORD NOT FOUND FOR RUN, SKIPPED".
015100     03  PW410           pic x(48)
015200         value "PW410 SCENARIO FILE NOT FOUND FOR RUN".
015300     03  PW420           pic x(48)
015400         value "PW420 PHI CHECK YEAR-WRAP, RUN ABORTED".
015500     03  filler          pic x(08).
015600*
015700 linkage section.
015800*==============
015900 copy  "wsnames.cob".
016000 copy  "wscall.cob".
016100*
016200 procedure  division using File-Defs
016300                            WS-Calling-Data
016400                            PWCT-Cfg-Record.
016500*====================================================
016600*
016700 AA010-OPEN-FILES.
016800     move     file-02  to  WS-Apt-Path.
016900     move     file-10  to  WS-Bat-Path.
017000     move     file-11  to  WS-Qc-Path.
017100     move     file-12  to  WS-Log-Path.
017200     open     input   Apt-File  Bat-File.
017300     open     output  Qc-File.
017400     open     extend  Log-File.
017500     move     zero  to  WS-Runs-Checked.
017600*
017700 AA020-STANDARDIZE-COLUMNS.
017800*
017900*  The sheet-export batch file may carry its first 77
018000*  columns out of canonical order; pwct020 always writes
018100*  them in canonical order, so there is nothing to
018200*  reorder when the producer is this tool - this
018300*  paragraph stays as the one place a foreign batch file
018400*  would be remapped, as the source tool does.
018500*
018600     continue.
018700*
018800 AA040-PREPARE-APT-DEFAULTS.
018900*
019000*  BR-13 - default an absent interval MaxAmt/MaxNumApps
019100*  from whether any rate carries an MRI for that interval.
019200*
019300     continue.
019400*
019500 AA050-PROCESS-BATCH-LOOP.
019600*    Unstrings the comma CSV line - fixed header fields
019700*    first, then AA051 picks off each application's five
019800*    fields in turn, continuing from the same pointer.
019900     move     spaces  to  PWCT-Bat-Record.
020000     read     Bat-File
020100              at end go to ZZ800-WRITE-SUMMARY.
020200     move     1  to  WS-Str-Ptr.
020300     unstring Bat-File-Line delimited by ","
020400         into Bat-Run-Descriptor
020500              Bat-Run-Name
020600              Bat-Fate-Parm (1)
020700              Bat-Fate-Parm (2)
020800              Bat-Fate-Parm (3)
020900              Bat-Fate-Parm (4)
021000              Bat-Fate-Parm (5)
021100              Bat-Fate-Parm (6)
021200              Bat-Fate-Parm (7)
021300              Bat-Fate-Parm (8)
021400              Bat-Fate-Parm (9)
021500              Bat-Fate-Parm (10)
021600              Bat-Fate-Parm (11)
021700              Bat-Fate-Parm (12)
021800              Bat-Fate-Parm (13)
021900              Bat-Fate-Parm (14)
022000              Bat-Fate-Parm (15)
022100              Bat-Fate-Parm (16)
022200              Bat-Fate-Parm (17)
022300              Bat-Fate-Parm (18)
022400              Bat-Huc2
022500              Bat-Scenario
022600              Bat-Weather-Override
022700              Bat-Unused (1)
022800              Bat-Unused (2)
022900              Bat-Unused (3)
023000              Bat-Unused (4)
023100              Bat-Unused (5)
023200              Bat-Unused (6)
023300              Bat-Unused (7)
023400              Bat-Unused (8)
023500              Bat-Unused (9)
023600              Bat-Unused (10)
023700              Bat-Unused (11)
023800              Bat-Aquatic-Bin
023900              Bat-Flow-Avg-Time
024000              Bat-Field-Size
024100              Bat-Waterbody-Area
024200              Bat-Initial-Depth
024300              Bat-Max-Depth
024400              Bat-Hydraulic-Len
024500              Bat-Num-Daysheds
024600              Bat-Irf-Value (1)
024700              Bat-Irf-Value (2)
024800              Bat-Irf-Value (3)
024900              Bat-Irf-Value (4)
025000              Bat-Irf-Value (5)
025100              Bat-Irf-Value (6)
025200              Bat-Irf-Value (7)
025300              Bat-Irf-Value (8)
025400              Bat-Irf-Value (9)
025500              Bat-Irf-Value (10)
025600              Bat-Irf-Value (11)
025700              Bat-Irf-Value (12)
025800              Bat-Irf-Value (13)
025900              Bat-Irf-Value (14)
026000              Bat-Irf-Value (15)
026100              Bat-Irf-Value (16)
026200              Bat-Irf-Value (17)
026300              Bat-Irf-Value (18)
026400              Bat-Irf-Value (19)
026500              Bat-Irf-Value (20)
026600              Bat-Irf-Value (21)
026700              Bat-Irf-Value (22)
026800              Bat-Irf-Value (23)
026900              Bat-Irf-Value (24)
027000              Bat-Irf-Value (25)
027100              Bat-Irf-Value (26)
027200              Bat-Irf-Value (27)
027300              Bat-Irf-Value (28)
027400              Bat-Irf-Value (29)
027500              Bat-Irf-Value (30)
027600              Bat-Irf-Value (31)
027700              Bat-Number-Of-Apps
027800              Bat-Use-Absolute-Dates
027900              Bat-Use-Relative-Dates
028000         with pointer WS-Str-Ptr.
028100     move     zero  to  WS-Sub.
028200     perform  AA051-UNSTRING-APP thru AA051-EXIT
028300              varying WS-Sub from 1 by 1
028400              until WS-Sub > Bat-Number-Of-Apps.
028500     perform  BB100-FIND-APT-RECORD thru BB100-EXIT.
028600     if       WS-Sub = zero
028700              display PW400
028800              go to AA050-PROCESS-BATCH-LOOP.
028900     perform  AA030-CONVERT-APT-UNITS thru AA030-EXIT.
029000     perform  AA041-APPLY-APT-DEFAULTS thru AA041-EXIT.
029100     perform  BB110-COLLECT-RATES-DATES thru BB110-EXIT.
029200     perform  BB115-SORT-DATES thru BB115-EXIT.
029300     perform  BB120-READ-SCENARIO thru BB120-EXIT.
029400     perform  BB130-CLASSIFY-APPLICATIONS thru BB130-EXIT.
029500     perform  BB200-RUN-CHECKS thru BB200-EXIT.
029600     perform  BB210-WRITE-QC-ROW thru BB210-EXIT.
029700     add      1  to  WS-Runs-Checked.
029800     go       to AA050-PROCESS-BATCH-LOOP.
029900*
030000 AA051-UNSTRING-APP.
030100     unstring Bat-File-Line delimited by ","
030200         into Bat-App-Day (WS-Sub)
030300              Bat-App-Month (WS-Sub)
030400              Bat-App-Rate (WS-Sub)
030500              Bat-App-Eff (WS-Sub)
030600              Bat-App-Drift (WS-Sub)
030700         with pointer WS-Str-Ptr.
030800 AA051-EXIT.  exit.
030900*
031000 AA030-CONVERT-APT-UNITS.
031100     multiply Apt-Max-Ann-Amt by WS-Conv-Factor
031200              giving Apt-Max-Ann-Amt rounded.
031300     if       Apt-PreE-MaxAmt-Present = "Y"
031400              multiply Apt-PreE-Max-Amt by WS-Conv-Factor
031500                       giving Apt-PreE-Max-Amt rounded.
031600     if       Apt-PostE-MaxAmt-Present = "Y"
031700              multiply Apt-PostE-Max-Amt by WS-Conv-Factor
031800                       giving Apt-PostE-Max-Amt rounded.
031900 AA030-EXIT.  exit.
032000*
032100 AA041-APPLY-APT-DEFAULTS.
032200     move     "N"  to  WS-Phi-Abend.
032300     if       Apt-PreE-MaxAmt-Present not = "Y"
032400              if Apt-Rate-PreE-Mri-Present (1) = "Y" or
032500                 Apt-Rate-PreE-Mri-Present (2) = "Y" or
032600                 Apt-Rate-PreE-Mri-Present (3) = "Y" or
032700                 Apt-Rate-PreE-Mri-Present (4) = "Y"
032800                 move Apt-Max-Ann-Amt to Apt-PreE-Max-Amt
032900              else
033000                 move zero to Apt-PreE-Max-Amt.
033100     if       Apt-PostE-MaxAmt-Present not = "Y"
033200              if Apt-Rate-PostE-Mri-Present (1) = "Y" or
033300                 Apt-Rate-PostE-Mri-Present (2) = "Y" or
033400                 Apt-Rate-PostE-Mri-Present (3) = "Y" or
033500                 Apt-Rate-PostE-Mri-Present (4) = "Y"
033600                 move Apt-Max-Ann-Amt to Apt-PostE-Max-Amt
033700              else
033800                 move zero to Apt-PostE-Max-Amt.
033900     if       Apt-PreE-MaxNumApps-Present not = "Y"
034000              move Apt-Max-Ann-Num-Apps
034100                   to Apt-PreE-Max-Num-Apps.
034200     if       Apt-PostE-MaxNumApps-Present not = "Y"
034300              move Apt-Max-Ann-Num-Apps
034400                   to Apt-PostE-Max-Num-Apps.
034500 AA041-EXIT.  exit.
034600*
034700 BB100-FIND-APT-RECORD.
034800     move     zero  to  WS-Sub.
034900     open     input  Apt-File.
035000 BB101-READ-APT.
035100     read     Apt-File into PWCT-Apt-Record
035200              at end
035300              close Apt-File
035400              go to BB100-EXIT.
035500     if       Apt-Run-Descriptor = Bat-Run-Descriptor
035600              move 1 to WS-Sub
035700              close Apt-File
035800              go to BB100-EXIT.
035900     go       to BB101-READ-APT.
036000 BB100-EXIT.  exit.
036100*
036200 BB110-COLLECT-RATES-DATES.
036300     move     zero  to  WS-Sub.
036400 BB110A-NEXT-APP.
036500     if       WS-Sub = Bat-Number-Of-Apps
036600              go to BB110-EXIT.
036700     add      1 to WS-Sub.
036800     compute  WS-App-Ord (WS-Sub) =
036900              WS-DBM (Bat-App-Month (WS-Sub)) +
037000              Bat-App-Day (WS-Sub).
037100     go       to BB110A-NEXT-APP.
037200 BB110-EXIT.  exit.
037300*
037400 BB115-SORT-DATES.
037500*
037600*  Simple exchange sort, ordinal + rate move together -
037700*  small N (max 50), no SORT verb needed for a working-
037800*  storage table of this size.
037900*
038000     move     zero  to  WS-Sub3.
038100 BB115A-PASS.
038200     if       WS-Sub3 = Bat-Number-Of-Apps
038300              go to BB115-EXIT.
038400     add      1 to WS-Sub3.
038500     move     zero to WS-Sub2.
038600 BB115B-COMPARE.
038700     if       WS-Sub2 = Bat-Number-Of-Apps
038800              go to BB115A-PASS.
038900     add      1 to WS-Sub2.
039000     if       WS-Sub2 < Bat-Number-Of-Apps
039100              if WS-App-Ord (WS-Sub2) >
039200                 WS-App-Ord (WS-Sub2 + 1)
039300                 perform BB116-SWAP thru BB116-EXIT
039400              end-if.
039500     go       to BB115B-COMPARE.
039600 BB115-EXIT.  exit.
039700*
039800 BB116-SWAP.
039900     move     WS-App-Ord (WS-Sub2)  to  WS-Gap-Days.
040000     move     WS-App-Ord (WS-Sub2 + 1)
040100              to  WS-App-Ord (WS-Sub2).
040200     move     WS-Gap-Days  to  WS-App-Ord (WS-Sub2 + 1).
040300 BB116-EXIT.  exit.
040400*
040500 BB120-READ-SCENARIO.
040600     move     file-09  to  WS-Scn-Path.
040700     open     input  Scn-File.
040800     if       FS-Scn-Status not = "00"
040900              display PW410
041000              move 1 to WS-Emerge-Mo
041100              move 1 to WS-Emerge-Dy
041200              move 12 to WS-Harv-Mo
041300              move 31 to WS-Harv-Dy
041400              go to BB120-EXIT.
041500     move     zero  to  WS-Sub3.
041600 BB120A-SKIP-LINE.
041700     if       WS-Sub3 = 33
041800              go to BB120B-DONE.
041900     add      1 to WS-Sub3.
042000     read     Scn-File into Scn-File-Record
042100              at end go to BB120B-DONE.
042200     go       to BB120A-SKIP-LINE.
042300 BB120B-DONE.
042400     close    Scn-File.
042500 BB120-EXIT.  exit.
042600*
042700 BB130-CLASSIFY-APPLICATIONS.
042800     move     zero  to  WS-IC-PreE-Apps  WS-IC-PreE-Amt
042900                         WS-IC-PostE-Apps  WS-IC-PostE-Amt.
043000     move     zero  to  WS-Sub.
043100 BB130A-NEXT-APP.
043200     if       WS-Sub = Bat-Number-Of-Apps
043300              go to BB130-EXIT.
043400     add      1 to WS-Sub.
043500     perform  BB131-CLASSIFY-ONE thru BB131-EXIT.
043600     go       to BB130A-NEXT-APP.
043700 BB130-EXIT.  exit.
043800*
043900 BB131-CLASSIFY-ONE.
044000     if       (WS-Harv-Mo > WS-Emerge-Mo or
044100               (WS-Harv-Mo = WS-Emerge-Mo and
044200                WS-Harv-Dy >= WS-Emerge-Dy))
044300              if (Bat-App-Month (WS-Sub) > WS-Emerge-Mo or
044400                 (Bat-App-Month (WS-Sub) = WS-Emerge-Mo and
044500                  Bat-App-Day (WS-Sub) >= WS-Emerge-Dy)) and
044600                 (Bat-App-Month (WS-Sub) < WS-Harv-Mo or
044700                 (Bat-App-Month (WS-Sub) = WS-Harv-Mo and
044800                  Bat-App-Day (WS-Sub) <= WS-Harv-Dy))
044900                 move "N" to WS-App-Is-PreE (WS-Sub)
045000                 add 1 to WS-IC-PostE-Apps
045100                 add Bat-App-Rate (WS-Sub) to WS-IC-PostE-Amt
045200              else
045300                 move "Y" to WS-App-Is-PreE (WS-Sub)
045400                 add 1 to WS-IC-PreE-Apps
045500                 add Bat-App-Rate (WS-Sub) to WS-IC-PreE-Amt
045600              end-if
045700     else
045800              move "N" to WS-App-Is-PreE (WS-Sub)
045900              add 1 to WS-IC-PostE-Apps
046000              add Bat-App-Rate (WS-Sub) to WS-IC-PostE-Amt.
046100 BB131-EXIT.  exit.
046200*
046300******************************************
046400*   BR-14 - the ten QC checks              *
046500******************************************
046600*
046700 BB200-RUN-CHECKS.
046800     move     zero  to  WS-Sum-Rates.
046900     move     zero  to  WS-Sub.
047000 BB200A-SUM-RATE.
047100     if       WS-Sub = Bat-Number-Of-Apps
047200              go to BB200B-CHECKS.
047300     add      1 to WS-Sub.
047400     add      Bat-App-Rate (WS-Sub) to WS-Sum-Rates.
047500     go       to BB200A-SUM-RATE.
047600 BB200B-CHECKS.
047700     perform  CC100-CHECK-ANN-NUM-APPS thru CC100-EXIT.
047800     perform  CC110-CHECK-ANN-AMT thru CC110-EXIT.
047900     perform  CC120-CHECK-PREE-NUM-APPS thru CC120-EXIT.
048000     perform  CC130-CHECK-PREE-AMT thru CC130-EXIT.
048100     perform  CC140-CHECK-POSTE-NUM-APPS thru CC140-EXIT.
048200     perform  CC150-CHECK-POSTE-AMT thru CC150-EXIT.
048300     perform  CC160-CHECK-MRI thru CC160-EXIT.
048400     perform  CC170-CHECK-NO-DUPLICATE thru CC170-EXIT.
048500     perform  CC180-CHECK-PRE-HARV-INT thru CC180-EXIT.
048600     perform  CC190-CHECK-NUM-APPS-FIELD thru CC190-EXIT.
048700 BB200-EXIT.  exit.
048800*
048900 CC100-CHECK-ANN-NUM-APPS.
049000     if       Bat-Number-Of-Apps <= Apt-Max-Ann-Num-Apps
049100              set Qc-Check-Pass (1) to true
049200     else
049300              set Qc-Check-Fail (1) to true.
049400 CC100-EXIT.  exit.
049500*
049600 CC110-CHECK-ANN-AMT.
049700     if       WS-Sum-Rates <= Apt-Max-Ann-Amt + WS-Threshold
049800              set Qc-Check-Pass (2) to true
049900     else
050000              set Qc-Check-Fail (2) to true.
050100 CC110-EXIT.  exit.
050200*
050300 CC120-CHECK-PREE-NUM-APPS.
050400     if       WS-IC-PreE-Apps <= Apt-PreE-Max-Num-Apps
050500              set Qc-Check-Pass (3) to true
050600     else
050700              set Qc-Check-Fail (3) to true.
050800 CC120-EXIT.  exit.
050900*
051000 CC130-CHECK-PREE-AMT.
051100     if       WS-IC-PreE-Amt <= Apt-PreE-Max-Amt + WS-Threshold
051200              set Qc-Check-Pass (4) to true
051300     else
051400              set Qc-Check-Fail (4) to true.
051500 CC130-EXIT.  exit.
051600*
051700 CC140-CHECK-POSTE-NUM-APPS.
051800     if       WS-IC-PostE-Apps <= Apt-PostE-Max-Num-Apps
051900              set Qc-Check-Pass (5) to true
052000     else
052100              set Qc-Check-Fail (5) to true.
052200 CC140-EXIT.  exit.
052300*
052400 CC150-CHECK-POSTE-AMT.
052500     if       WS-IC-PostE-Amt <=
052600              Apt-PostE-Max-Amt + WS-Threshold
052700              set Qc-Check-Pass (6) to true
052800     else
052900              set Qc-Check-Fail (6) to true.
053000 CC150-EXIT.  exit.
053100*
053200 CC160-CHECK-MRI.
053300     move     Apt-Rate-PreE-Mri (1)  to  WS-Label-Mri.
053400     if       Apt-Rate-PreE-Mri-Present (1) not = "Y"
053500              move Apt-Rate-PostE-Mri (1) to WS-Label-Mri.
053600     set      Qc-Check-Pass (7) to true.
053700*    09999 - the widest a 4-digit ordinal gap can read -
053800*    seeds the running minimum the checks 7/9 report.
053900     move     9999  to  WS-Min-Gap.
054000     move     zero  to  WS-Sub.
054100 CC160A-NEXT-GAP.
054200     if       WS-Sub = Bat-Number-Of-Apps - 1
054300              go to CC160-EXIT.
054400     add      1 to WS-Sub.
054500     compute  WS-Gap-Days =
054600              WS-App-Ord (WS-Sub + 1) -
054700              WS-App-Ord (WS-Sub).
054800     if       WS-Gap-Days < WS-Label-Mri
054900              set Qc-Check-Fail (7) to true.
055000     if       WS-Gap-Days < WS-Min-Gap
055100              move WS-Gap-Days to WS-Min-Gap.
055200     go       to CC160A-NEXT-GAP.
055300 CC160-EXIT.  exit.
055400*
055500 CC170-CHECK-NO-DUPLICATE.
055600     set      Qc-Check-Pass (8) to true.
055700     move     zero  to  WS-Dup-Count.
055800     move     zero  to  WS-Sub.
055900 CC170A-NEXT-PAIR.
056000     if       WS-Sub = Bat-Number-Of-Apps - 1
056100              go to CC170-EXIT.
056200     add      1 to WS-Sub.
056300     if       WS-App-Ord (WS-Sub) = WS-App-Ord (WS-Sub + 1)
056400              set Qc-Check-Fail (8) to true
056500              add 1 to WS-Dup-Count.
056600     go       to CC170A-NEXT-PAIR.
056700 CC170-EXIT.  exit.
056800*
056900 CC180-CHECK-PRE-HARV-INT.
057000     move     Apt-Phi  to  WS-Min-Phi-Gap.
057100     if       Apt-Phi > WS-Harv-Dy and WS-Harv-Mo = 1
057200              display PW420
057300              move "Y" to WS-Phi-Abend
057400              set Qc-Check-Fail (9) to true
057500              go to CC180-EXIT.
057600     set      Qc-Check-Pass (9) to true.
057700     move     zero  to  WS-Sub.
057800 CC180A-NEXT-APP.
057900     if       WS-Sub = Bat-Number-Of-Apps
058000              go to CC180-EXIT.
058100     add      1 to WS-Sub.
058200     if       WS-App-Is-PreE (WS-Sub) = "N"
058300              if Bat-App-Month (WS-Sub) = WS-Harv-Mo
058400                 compute WS-Gap-Days =
058500                         WS-Harv-Dy - Bat-App-Day (WS-Sub)
058600                 if WS-Gap-Days < WS-Min-Phi-Gap
058700                    move WS-Gap-Days to WS-Min-Phi-Gap
058800                 end-if
058900              if Bat-App-Month (WS-Sub) = WS-Harv-Mo and
059000                 Bat-App-Day (WS-Sub) > WS-Harv-Dy - Apt-Phi
059100                 and Bat-App-Day (WS-Sub) <= WS-Harv-Dy
059200                 set Qc-Check-Fail (9) to true
059300              end-if.
059400     go       to CC180A-NEXT-APP.
059500 CC180-EXIT.  exit.
059600*
059700 CC185-COUNT-APPS-PRESENT.
059800*
059900*  BR-14 check 10 needs an independent count of the date
060000*  fields actually present in Bat-Application, not the
060100*  loop counter every other check drives off
060200*  Bat-Number-Of-Apps itself - the batch record is spaced
060300*  out to 50 slots before AA051 unstrings only as many as
060400*  Bat-Number-Of-Apps calls for, so an unused slot's
060500*  Day/Month are still blank here.
060600*
060700     move     zero  to  WS-App-Count-Actual.
060800     move     zero  to  WS-App-Cnt-Sub.
060900 CC185A-NEXT-SLOT.
061000     if       WS-App-Cnt-Sub = 50
061100              go to CC185-EXIT.
061200     add      1 to WS-App-Cnt-Sub.
061300     if       Bat-App-Day (WS-App-Cnt-Sub) not = space and
061400              Bat-App-Month (WS-App-Cnt-Sub) not = space
061500              add 1 to WS-App-Count-Actual.
061600     go       to CC185A-NEXT-SLOT.
061700 CC185-EXIT.  exit.
061800*
061900 CC190-CHECK-NUM-APPS-FIELD.
062000     perform  CC185-COUNT-APPS-PRESENT thru CC185-EXIT.
062100     if       Bat-Number-Of-Apps = WS-App-Count-Actual
062200              set Qc-Check-Pass (10) to true
062300     else
062400              set Qc-Check-Fail (10) to true.
062500 CC190-EXIT.  exit.
062600*
062700 BB210-WRITE-QC-ROW.
062800     move     spaces  to  PWCT-Qc-Record.
062900     move     Bat-Run-Descriptor  to  Qc-Run-Descriptor.
063000     move     Bat-Run-Name        to  Qc-Run-Name.
063100     move     Bat-Huc2            to  Qc-Huc2.
063200     move     Bat-Aquatic-Bin     to  Qc-Bin.
063300     move     Bat-Scenario        to  Qc-Scenario.
063400     string   WS-Emerge-Mo delimited by size
063500              "/"          delimited by size
063600              WS-Emerge-Dy delimited by size
063700         into Qc-Emergence-Date.
063800     string   WS-Harv-Mo   delimited by size
063900              "/"          delimited by size
064000              WS-Harv-Dy   delimited by size
064100         into Qc-Harvest-Date.
064200     perform  BB211-BUILD-RATES-LIST thru BB211-EXIT.
064300     perform  BB212-BUILD-DATES-LIST thru BB212-EXIT.
064400     set      Qc-Run-Valid  to  true.
064500     move     zero  to  WS-Sub.
064600 BB210A-NEXT-CHECK.
064700     if       WS-Sub = 10
064800              go to BB210C-SET-VALUES.
064900     add      1 to WS-Sub.
065000     if       Qc-Check-Fail (WS-Sub)
065100              set Qc-Run-Invalid to true.
065200     go       to BB210A-NEXT-CHECK.
065300*
065400 BB210C-SET-VALUES.
065500*    Checks 2/4/6 are amount checks and carry a
065600*    difference - the other seven leave
065700*    Qc-Check-Diff zero.
065800     move     Bat-Number-Of-Apps     to  Qc-Check-Modeled (1).
065900     move     Apt-Max-Ann-Num-Apps   to  Qc-Check-Limit (1).
066000     move     WS-Sum-Rates           to  Qc-Check-Modeled (2).
066100     move     Apt-Max-Ann-Amt        to  Qc-Check-Limit (2).
066200     subtract Apt-Max-Ann-Amt from WS-Sum-Rates
066300              giving Qc-Check-Diff (2).
066400     move     WS-IC-PreE-Apps        to  Qc-Check-Modeled (3).
066500     move     Apt-PreE-Max-Num-Apps  to  Qc-Check-Limit (3).
066600     move     WS-IC-PreE-Amt         to  Qc-Check-Modeled (4).
066700     move     Apt-PreE-Max-Amt       to  Qc-Check-Limit (4).
066800     subtract Apt-PreE-Max-Amt from WS-IC-PreE-Amt
066900              giving Qc-Check-Diff (4).
067000     move     WS-IC-PostE-Apps       to  Qc-Check-Modeled (5).
067100     move     Apt-PostE-Max-Num-Apps to  Qc-Check-Limit (5).
067200     move     WS-IC-PostE-Amt        to  Qc-Check-Modeled (6).
067300     move     Apt-PostE-Max-Amt      to  Qc-Check-Limit (6).
067400     subtract Apt-PostE-Max-Amt from WS-IC-PostE-Amt
067500              giving Qc-Check-Diff (6).
067600     move     WS-Min-Gap             to  Qc-Check-Modeled (7).
067700     move     WS-Label-Mri           to  Qc-Check-Limit (7).
067800     move     WS-Dup-Count           to  Qc-Check-Modeled (8).
067900     move     zero                   to  Qc-Check-Limit (8).
068000     move     WS-Min-Phi-Gap         to  Qc-Check-Modeled (9).
068100     move     Apt-Phi                to  Qc-Check-Limit (9).
068200     move     WS-App-Count-Actual    to  Qc-Check-Modeled (10).
068300     move     Bat-Number-Of-Apps     to  Qc-Check-Limit (10).
068400     perform  BB214-STRING-LINE thru BB214-EXIT.
068500     write    Qc-File-Line.
068600 BB210-EXIT.  exit.
068700*
068800 BB211-BUILD-RATES-LIST.
068900     move     1  to  WS-Str-Ptr.
069000     move     zero  to  WS-Qc-Sub.
069100 BB211A-NEXT-RATE.
069200     if       WS-Qc-Sub = Bat-Number-Of-Apps
069300              go to BB211-EXIT.
069400     add      1 to WS-Qc-Sub.
069500     if       WS-Qc-Sub = 1
069600              string Bat-App-Rate (WS-Qc-Sub) delimited by size
069700                  into Qc-App-Rates-List with pointer WS-Str-Ptr
069800     else
069900              string "," delimited by size
070000                     Bat-App-Rate (WS-Qc-Sub) delimited by size
070100                  into Qc-App-Rates-List with pointer WS-Str-Ptr
070200     end-if.
070300     go       to BB211A-NEXT-RATE.
070400 BB211-EXIT.  exit.
070500*
070600 BB212-BUILD-DATES-LIST.
070700     move     1  to  WS-Str-Ptr.
070800     move     zero  to  WS-Qc-Sub.
070900 BB212A-NEXT-DATE.
071000     if       WS-Qc-Sub = Bat-Number-Of-Apps
071100              go to BB212-EXIT.
071200     add      1 to WS-Qc-Sub.
071300     perform  BB213-ORDINAL-TO-DATE thru BB213-EXIT.
071400     if       WS-Qc-Sub = 1
071500              string WS-Qc-Mo delimited by size
071600                     "/"      delimited by size
071700                     WS-Qc-Dy delimited by size
071800                  into Qc-App-Dates-List with pointer WS-Str-Ptr
071900     else
072000              string ","     delimited by size
072100                     WS-Qc-Mo delimited by size
072200                     "/"      delimited by size
072300                     WS-Qc-Dy delimited by size
072400                  into Qc-App-Dates-List with pointer WS-Str-Ptr
072500     end-if.
072600     go       to BB212A-NEXT-DATE.
072700 BB212-EXIT.  exit.
072800*
072900 BB213-ORDINAL-TO-DATE.
073000     move     WS-App-Ord (WS-Qc-Sub)  to  WS-Qc-Ord.
073100     move     12  to  WS-Qc-Mo-N.
073200 BB213A-FIND-MONTH.
073300     if       WS-Qc-Mo-N = 1
073400              go to BB213B-SET-DAY.
073500     if       WS-DBM (WS-Qc-Mo-N) <= WS-Qc-Ord
073600              go to BB213B-SET-DAY.
073700     subtract 1 from WS-Qc-Mo-N.
073800     go       to BB213A-FIND-MONTH.
073900 BB213B-SET-DAY.
074000     compute  WS-Qc-Dy = WS-Qc-Ord - WS-DBM (WS-Qc-Mo-N).
074100     move     WS-Qc-Mo-N  to  WS-Qc-Mo.
074200 BB213-EXIT.  exit.
074300*
074400 BB214-STRING-LINE.
074500*    Builds the comma-delimited QC row the same way
074600*    BB340 in pwct020 builds the batch file row.
074700     move     spaces  to  Qc-File-Line.
074800     move     1  to  WS-Str-Ptr.
074900     string
075000         Qc-Run-Is-Valid          delimited by size
075100         ","                      delimited by size
075200         Qc-Run-Descriptor        delimited by size
075300         ","                      delimited by size
075400         Qc-Run-Name              delimited by size
075500         ","                      delimited by size
075600         Qc-Huc2                  delimited by size
075700         ","                      delimited by size
075800         Qc-Bin                   delimited by size
075900         ","                      delimited by size
076000         Qc-Scenario              delimited by size
076100         ","                      delimited by size
076200         Qc-Emergence-Date        delimited by size
076300         ","                      delimited by size
076400         Qc-Harvest-Date          delimited by size
076500         ","                      delimited by size
076600         Qc-App-Rates-List        delimited by size
076700         ","                      delimited by size
076800         Qc-App-Dates-List        delimited by size
076900         ","                      delimited by size
077000         Qc-Check-Result (1)      delimited by size
077100         ","                      delimited by size
077200         Qc-Check-Modeled (1)     delimited by size
077300         ","                      delimited by size
077400         Qc-Check-Limit (1)       delimited by size
077500         ","                      delimited by size
077600         Qc-Check-Diff (1)        delimited by size
077700         ","                      delimited by size
077800         Qc-Check-Result (2)      delimited by size
077900         ","                      delimited by size
078000         Qc-Check-Modeled (2)     delimited by size
078100         ","                      delimited by size
078200         Qc-Check-Limit (2)       delimited by size
078300         ","                      delimited by size
078400         Qc-Check-Diff (2)        delimited by size
078500         ","                      delimited by size
078600         Qc-Check-Result (3)      delimited by size
078700         ","                      delimited by size
078800         Qc-Check-Modeled (3)     delimited by size
078900         ","                      delimited by size
079000         Qc-Check-Limit (3)       delimited by size
079100         ","                      delimited by size
079200         Qc-Check-Diff (3)        delimited by size
079300         ","                      delimited by size
079400         Qc-Check-Result (4)      delimited by size
079500         ","                      delimited by size
079600         Qc-Check-Modeled (4)     delimited by size
079700         ","                      delimited by size
079800         Qc-Check-Limit (4)       delimited by size
079900         ","                      delimited by size
080000         Qc-Check-Diff (4)        delimited by size
080100         ","                      delimited by size
080200         Qc-Check-Result (5)      delimited by size
080300         ","                      delimited by size
080400         Qc-Check-Modeled (5)     delimited by size
080500         ","                      delimited by size
080600         Qc-Check-Limit (5)       delimited by size
080700         ","                      delimited by size
080800         Qc-Check-Diff (5)        delimited by size
080900         ","                      delimited by size
081000         Qc-Check-Result (6)      delimited by size
081100         ","                      delimited by size
081200         Qc-Check-Modeled (6)     delimited by size
081300         ","                      delimited by size
081400         Qc-Check-Limit (6)       delimited by size
081500         ","                      delimited by size
081600         Qc-Check-Diff (6)        delimited by size
081700         ","                      delimited by size
081800         Qc-Check-Result (7)      delimited by size
081900         ","                      delimited by size
082000         Qc-Check-Modeled (7)     delimited by size
082100         ","                      delimited by size
082200         Qc-Check-Limit (7)       delimited by size
082300         ","                      delimited by size
082400         Qc-Check-Diff (7)        delimited by size
082500         ","                      delimited by size
082600         Qc-Check-Result (8)      delimited by size
082700         ","                      delimited by size
082800         Qc-Check-Modeled (8)     delimited by size
082900         ","                      delimited by size
083000         Qc-Check-Limit (8)       delimited by size
083100         ","                      delimited by size
083200         Qc-Check-Diff (8)        delimited by size
083300         ","                      delimited by size
083400         Qc-Check-Result (9)      delimited by size
083500         ","                      delimited by size
083600         Qc-Check-Modeled (9)     delimited by size
083700         ","                      delimited by size
083800         Qc-Check-Limit (9)       delimited by size
083900         ","                      delimited by size
084000         Qc-Check-Diff (9)        delimited by size
084100         ","                      delimited by size
084200         Qc-Check-Result (10)     delimited by size
084300         ","                      delimited by size
084400         Qc-Check-Modeled (10)    delimited by size
084500         ","                      delimited by size
084600         Qc-Check-Limit (10)      delimited by size
084700         ","                      delimited by size
084800         Qc-Check-Diff (10)       delimited by size
084900         into     Qc-File-Line
085000         with pointer WS-Str-Ptr.
085100 BB214-EXIT.  exit.
085200*
085400 ZZ800-WRITE-SUMMARY.
085500     move     "RUNS QUALITY-CHECKED" to LL-Text.
085600     move     WS-Runs-Checked  to  LL-Stamp.
085700     write    Log-File-Line from Log-Line-WS.
085800     close    Bat-File  Qc-File  Log-File.
085900     move     zero  to  WS-Term-Code.
086000     go       to Main-Exit.
086100*
086200 Main-Exit.
086300     exit     program.
086400*
