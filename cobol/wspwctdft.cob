000100********************************************
000200*  Record Definition For Drift-Reduction   *
000300*   Table File (by application method and  *
000400*   drift profile)                          *
000500********************************************
000600*  File size 80 bytes, fixed.
000700*
000800* 04/01/26 vbc - Created, shape lifted from the old
000900*                Ded-FWT-Mar/Ded-FWT-Sin cutoff/percent
001000*                pairs, one pair per buffer distance.
001010* 09/02/26 vbc - Dft-Distance-Ft/Dft-Pct-Drift
001020*                taken off COMP/COMP-3 - AA021 now
001030*                UNSTRINGs the comma-delimited line
001040*                into plain DISPLAY digits.
001100*
001200 01  PWCT-Dft-Record.
001300     03  Dft-Drift-Profile     pic x(10).
001400     03  Dft-Distance  occurs 6.
001500         05  Dft-Distance-Ft   pic 9(4).
001600         05  Dft-Pct-Drift     pic 9v9(4).
001800     03  filler                pic x(22).
001900*
