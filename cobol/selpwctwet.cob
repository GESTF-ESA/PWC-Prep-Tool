000100* Select clause for the wettest-month table file.
000200* 04/01/26 vbc - Created.
000300     SELECT Wet-File ASSIGN TO WS-Wet-Path
000400         ORGANIZATION IS LINE SEQUENTIAL
000500         FILE STATUS IS FS-Wet-Status.
000600*
