000100* FD for the crop-to-state lookup file.
000200* 08/01/26 vbc - Created.
000300 FD  Crp-File.
000400 01  Crp-File-Record           pic x(240).
000500*
