000100* FD for the QC results file.
000200* 11/01/26 vbc - Created.
000300* 10/02/26 vbc - Widened to hold the app rate/
000400*                date lists and the per-check
000500*                modeled/limit/difference trio.
000600 FD  Qc-File.
000700 01  Qc-File-Line              pic x(2000).
000800*
