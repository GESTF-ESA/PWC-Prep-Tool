000100********************************************
000200*                                          *
000300*  Standard Calling-Data Linkage Block     *
000400*     Passed on every CALL/GOBACK between  *
000500*     the PWCT modules                      *
000600********************************************
000700*
000800* 05/01/26 vbc - Created, lifted from the ACAS WS-Calling-Data
000900*                shape so pwct030 can be CALLed the same way
001000*                the maps0n utilities are.
001100* 19/01/26 vbc - Added WS-CD-Args so pwct020 can pass the
001200*                use-HUC2 key down without a second linkage
001300*                item.
001400*
001500 01  WS-Calling-Data.
001600     03  WS-Called       pic x(8).
001700     03  WS-Caller       pic x(8).
001800     03  WS-Term-Code    pic 99.
001900     03  WS-Process-Func pic 9.
002000     03  WS-CD-Args      pic x(30).
002050     03  filler          pic x(10).
002100*
