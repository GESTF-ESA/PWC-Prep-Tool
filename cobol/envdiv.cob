000100********************************************
000200*                                          *
000300*  Common Environment Division entries     *
000400*     used by every PWCT program            *
000500********************************************
000600*
000700* 11/01/26 vbc - Created, split out of the old per-program
000800*                copy so every PWCT module picks up the same
000900*                printer/switch assignment in one place.
001000*
001100 CONFIGURATION SECTION.
001200 SPECIAL-NAMES.
001300     C01 IS TOP-OF-FORM
001400     CLASS NUMERIC-DASH IS "0" THRU "9" "-"
001500     UPSI-0 IS PWCT-SW-DEBUG
001600     UPSI-1 IS PWCT-SW-RANDOM-SEEDED.
