000100********************************************
000200*                                          *
000300*  Record Definition For Agronomic         *
000400*   Practices Table (APT) File              *
000500*     Uses Apt-Run-Descriptor as key        *
000600********************************************
000700*  File size 600 bytes, fixed (source: label
000800*  use sheet, one record per labelled use).
000900*
001000* THESE FIELD DEFINITIONS MAY NEED CHANGING
001100*
001200* 03/01/26 vbc - Created.
001300* 09/01/26 vbc - Added the four presence bytes
001400*                per rate after QA fed a label
001500*                with only two rates and the
001600*                zero-filled Rate3/4 fields
001700*                were picked up as real rates.
001800* 14/01/26 vbc - Apt-Phi widened, some labels
001900*                carry a 120+ day PHI.
002000*
002100 01  PWCT-Apt-Record.
002200     03  Apt-Run-Descriptor    pic x(30).
002300     03  Apt-Labeled-Use       pic x(30).
002400     03  Apt-States            pic x(100).
002500     03  Apt-Scenario          pic x(20).
002600     03  Apt-Application-Method
002700                               pic 9.
002800     03  Apt-Drift-Profile     pic x(10).
002900     03  Apt-Phi               pic 9(3).
003000     03  Apt-Max-Ann-Amt       pic 9(5)v9(4)
003100                               comp-3.
003200     03  Apt-Max-Ann-Num-Apps  pic 9(2)
003300                               comp.
003400*
003500     03  Apt-Pre-Emergence.
003600         05  Apt-PreE-MaxAmt-Present
003700                               pic x.
003800         05  Apt-PreE-Max-Amt  pic 9(5)v9(4)
003900                               comp-3.
004000         05  Apt-PreE-MaxNumApps-Present
004100                               pic x.
004200         05  Apt-PreE-Max-Num-Apps
004300                               pic 9(2) comp.
004400*
004500     03  Apt-Post-Emergence.
004600         05  Apt-PostE-MaxAmt-Present
004700                               pic x.
004800         05  Apt-PostE-Max-Amt pic 9(5)v9(4)
004900                               comp-3.
005000         05  Apt-PostE-MaxNumApps-Present
005100                               pic x.
005200         05  Apt-PostE-Max-Num-Apps
005300                               pic 9(2) comp.
005400*
005500* Rate1..Rate4 block - highest priority (1)
005600*   scanned first by BB120-Select-Rate.
005700*
005800     03  Apt-Rate  occurs 4.
005900         05  Apt-Rate-Present  pic x.
006000         05  Apt-Rate-Max-App-Rate
006100                               pic 9(3)v9(4)
006200                               comp-3.
006300         05  Apt-Rate-Max-Num-Apps
006400                               pic 9(2) comp.
006500         05  Apt-Rate-PreE-Mri-Present
006600                               pic x.
006700         05  Apt-Rate-PreE-Mri pic 9(3) comp.
006800         05  Apt-Rate-PostE-Mri-Present
006900                               pic x.
007000         05  Apt-Rate-PostE-Mri
007100                               pic 9(3) comp.
007200         05  Apt-Rate-Instr-Present
007300                               pic x.
007400         05  Apt-Rate-Instructions
007500                               pic x(12).
007600*
007700     03  filler                pic x(245).
007800*
