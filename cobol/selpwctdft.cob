000100* Select clause for the drift-reduction table file.
000200* 04/01/26 vbc - Created.
000300     SELECT Dft-File ASSIGN TO WS-Dft-Path
000400         ORGANIZATION IS LINE SEQUENTIAL
000500         FILE STATUS IS FS-Dft-Status.
000600*
