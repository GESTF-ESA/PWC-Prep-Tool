000100* Select clause for the bin-to-landscape lookup file.
000200* 05/01/26 vbc - Created.
000300     SELECT Bin-File ASSIGN TO WS-Bin-Path
000400         ORGANIZATION IS LINE SEQUENTIAL
000500         FILE STATUS IS FS-Bin-Status.
000600*
