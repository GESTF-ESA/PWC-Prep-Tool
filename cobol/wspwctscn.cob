000100********************************************
000200*  Record Definition For Derived Per-Run     *
000300*   Scenario / Emergence-Harvest Record       *
000400********************************************
000500*  File size 20 bytes, fixed.  Lifted from the
000600*  small 3-field key+value record shape.
000700*
000800* 06/01/26 vbc - Created.
000900*
001000 01  PWCT-Scn-Record.
001100     03  Scn-Crop-Key          pic x(20).
001200     03  Scn-Emergence-Month   pic 99.
001300     03  Scn-Emergence-Day     pic 99.
001400     03  Scn-Harvest-Month     pic 99.
001500     03  Scn-Harvest-Day       pic 99.
001600     03  filler                pic x(10).
001700*
