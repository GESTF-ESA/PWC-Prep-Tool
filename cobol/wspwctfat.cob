000100********************************************
000200*  Record Definition For Ingredient Fate     *
000300*   Parameters File                          *
000400********************************************
000500*  File size 160 bytes, fixed, one row per
000600*  active ingredient.
000700*
000800* 05/01/26 vbc - Created, lifted from the
000900*                detail + last-key/count header
001000*                pairing.
001010* 09/02/26 vbc - Fat-Parm-Value taken off COMP-3
001020*                and given a separate sign byte -
001030*                the file is comma-delimited CSV,
001040*                AA026 now UNSTRINGs the 18 values
001050*                off the line as DISPLAY digits.
001100*
001200 01  PWCT-Fat-Record.
001300     03  Fat-Ingredient-Key    pic x(20).
001400     03  Fat-Value  occurs 18.
001500         05  Fat-Parm-Value    pic s9(7)v9(6)
001600                      sign is leading separate.
001700     03  filler                pic x(22).
001800*
001900 01  PWCT-Fat-Header-Record.
002000     03  Fat-Hdr-Last-Key      pic x(20).
002100     03  Fat-Hdr-Load-Count    pic 9(4) comp.
002200     03  filler                pic x(16).
002300*
