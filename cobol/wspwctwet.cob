000100********************************************
000200*  Record Definition For Wettest-Month      *
000300*   Table File (rank 1 = wettest, by HUC2)  *
000400********************************************
000500*  File size 40 bytes, fixed.
000600*
000700* 04/01/26 vbc - Created, lifted from the QTD/YTD
000800*                parallel-occurs header/detail pair -
000900*                here the 12 calendar months ranked
001000*                wettest to driest for one HUC2.
001010* 09/02/26 vbc - Wet-Rank-Month taken off COMP - the
001020*                file is sequential CSV, not a fixed
001030*                binary layout, so AA022 now UNSTRINGs
001040*                the line on commas into DISPLAY digits.
001100*
001200 01  PWCT-Wet-Record.
001300     03  Wet-Huc2              pic x(2).
001400     03  Wet-Month-Rank  occurs 12.
001500         05  Wet-Rank-Month    pic 9(2).
001600     03  filler                pic x(13).
001700*
