000100********************************************
000200*  PWCT030 Call-Linkage Record                *
000300*   Passed from pwct020 to the date-          *
000400*   assignment subprogram and back            *
000500********************************************
000600*  No single ACAS donor - built fresh, shaped
000700*  like the maps04/maps09 CALL linkage record
000800*  (one 01-level In/Out split, no FD).
000900*
001000* 12/01/26 vbc - Created.
001100* 27/01/26 vbc - Added Alg-In-Phi, pwct030 now
001200*                clips the last application to
001300*                the pre-harvest interval
001400*                itself instead of pwct020.
001410* 09/02/26 vbc - Added Alg-In-Rate-Instr-Switch - pwct020
001420*                was building a start/end window and never
001430*                threading the Y/N side of it, so pwct030
001440*                had no way to test BR-9(c).
001500*
001600 01  PWCT030-Linkage.
001700     03  Alg-In.
001800         05  Alg-In-Max-Ann-Amt
001900                               pic 9(5)v9(4)
002000                               comp-3.
002100         05  Alg-In-Max-Ann-Num-Apps
002200                               pic 9(2) comp.
002300         05  Alg-In-PreE-Max-Amt
002400                               pic 9(5)v9(4)
002500                               comp-3.
002600         05  Alg-In-PreE-Max-Num-Apps
002700                               pic 9(2) comp.
002800         05  Alg-In-PostE-Max-Amt
002900                               pic 9(5)v9(4)
003000                               comp-3.
003100         05  Alg-In-PostE-Max-Num-Apps
003200                               pic 9(2) comp.
003300         05  Alg-In-Rate  occurs 4.
003400             07  Alg-In-Rate-Present
003500                               pic x.
003600             07  Alg-In-Rate-Max-App-Rate
003700                               pic 9(3)v9(4)
003800                               comp-3.
003900             07  Alg-In-Rate-Max-Num-Apps
004000                               pic 9(2) comp.
004100             07  Alg-In-Rate-PreE-Mri-Present
004200                               pic x.
004300             07  Alg-In-Rate-PreE-Mri
004400                               pic 9(3) comp.
004500             07  Alg-In-Rate-PostE-Mri-Present
004600                               pic x.
004700             07  Alg-In-Rate-PostE-Mri
004800                               pic 9(3) comp.
004900             07  Alg-In-Rate-Instr-Present
005000                               pic x.
005010             07  Alg-In-Rate-Instr-Switch
005020                               pic x.
005100             07  Alg-In-Rate-Instr-Start-Mo
005200                               pic 99.
005300             07  Alg-In-Rate-Instr-Start-Dy
005400                               pic 99.
005500             07  Alg-In-Rate-Instr-End-Mo
005600                               pic 99.
005700             07  Alg-In-Rate-Instr-End-Dy
005800                               pic 99.
005900         05  Alg-In-Emergence-Month
006000                               pic 99.
006100         05  Alg-In-Emergence-Day
006200                               pic 99.
006300         05  Alg-In-Harvest-Month
006400                               pic 99.
006500         05  Alg-In-Harvest-Day
006600                               pic 99.
006700         05  Alg-In-Phi       pic 9(3) comp.
006800         05  Alg-In-Wettest-Rank  occurs 12.
006900             07  Alg-In-Wet-Month pic 99.
007000         05  Alg-In-Date-Prioritization
007100                               pic x.
007200         05  Alg-In-Random-Start
007300                               pic x.
007400         05  Alg-In-Random-Seed
007500                               pic 9(8) comp.
007600     03  Alg-Out.
007700         05  Alg-Out-Number-Of-Apps
007800                               pic 9(2) comp.
007900         05  Alg-Out-Application  occurs 50.
008000             07  Alg-Out-App-Month pic 99.
008100             07  Alg-Out-App-Day   pic 99.
008200             07  Alg-Out-App-Rate  pic 9(3)v9(4)
008300                               comp-3.
008400         05  Alg-Out-Counts.
008500             07  Alg-Out-Total-Num-Apps
008600                               pic 9(2) comp.
008700             07  Alg-Out-Total-Amt-Applied
008800                               pic 9(5)v9(4)
008900                               comp-3.
009000         05  Alg-Out-Below-Max-Warning
009100                               pic x.
009200     03  filler                pic x(20).
009300*
