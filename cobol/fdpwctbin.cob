000100* FD for the bin-to-landscape lookup file.
000200* 05/01/26 vbc - Created.
000300 FD  Bin-File.
000400 01  Bin-File-Record           pic x(60).
000500*
