000100*****************************************************************
000200*                                                               *
000300*        PWC Prep Tool     Batch File Generator (Use Case 1)    *
000400*    Expands every APT use across HUC2, aquatic bin, drift     *
000500*    distance and exposure type and schedules applications      *
000600*                                                               *
000700*****************************************************************
000800*
000900 identification          division.
001000*===============================
001100*
001200***
001300      program-id.         pwct020.
001400***
001500*    Author.             V B Coen FBCS, FIDM, FIDPM.
001600***
001700*    Installation.       Pesticide Exposure Unit batch stream.
001800***
001900*    Date-Written.       03/02/86.
002000***
002100*    Date-Compiled.
002200***
002300*    Security.           Copyright (C) 1986-2026, V B Coen.
002400*                        Distributed under the GNU General
002500*                        Public License.  See file COPYING.
002600***
002700*    Remarks.            Reads the lookup tables, converts the
002800*                        APT to metric, then for every use,
002900*                        HUC2, bin, distance and exposure type
003000*                        combination calls pwct030 once per
003100*                        use-HUC2 and writes one batch run
003200*                        record per combination.
003300***
003400*    Called modules.     pwct030.
003500***
003600* Changes:
003700* 03/02/86 vbc -     Original coding, taken from pyrgstr.          CHG001
003800* 12/09/93 vbc - .02 Load-tables now builds the crop-to-state      CHG002
003900*                    table after the sheet export started
004000*                    carrying blank crop keys for "all states".
004100* 19/02/98 vbc - .03 Y2K - Cfg-Run-Id stamp widened, no other      CHG003
004200*                    date fields carry a century in this run.
004300* 18/01/26 vbc - 2.00 Recast for the PWC batch tool. Ledger        CHG004
004400*                    posting & Report Writer removed - the
004500*                    batch file is a plain CSV, not a print
004600*                    report.
004700* 02/02/26 vbc -     Scenario cache added after QA found the       CHG005
004800*                    same scenario file being opened twice
004900*                    for a use with two HUC2 regions sharing
005000*                    one wettest-month entry.
005010* 09/02/26 vbc -     AA022-LOAD-WET was only carrying the          CHG006
005020*                    wettest month, ranks 2-12 never reached
005030*                    Alg-In-Wettest-Rank - now loads the full
005040*                    12-entry ranking.  BB220-PARSE-
005050*                    INSTRUCTION-WINDOW was a stub - it now
005060*                    resolves a rate's instruction string
005070*                    into a start/end window and threads the
005080*                    Y/N switch and dates to pwct030 through
005090*                    the linkage record (BR-7/BR-9c).  The
005095*                    Apt-Rate-to-Alg-In-Rate group move in
005097*                    BB325 was also byte-misaligned once the
005098*                    switch was added - BB326 now moves it
005099*                    field by field.
005099* 09/02/26 vbc -     AA021/AA022/AA023/AA024/AA025/AA026 and      CHG007
005099*                    BB340 were group-moving COMP/COMP-3 fields
005099*                    onto a LINE SEQUENTIAL file as if it were
005099*                    a fixed binary layout - these six lookup
005099*                    files and the batch file are genuine
005099*                    comma CSV, so the loaders now UNSTRING the
005099*                    line and BB340/BB341 STRING it back
005099*                    together.  Caught the Dft/Fat tables only
005099*                    ever caching element (1) while in there.
005100***
005200*
005300 environment             division.
005400*===============================
005500*
005600 copy  "envdiv.cob".
005700 input-output            section.
005800 file-control.
005900     copy  "selpwctapt.cob".
006000     copy  "selpwctdft.cob".
006100     copy  "selpwctwet.cob".
006200     copy  "selpwctsth.cob".
006300     copy  "selpwctcrp.cob".
006400     copy  "selpwctbin.cob".
006500     copy  "selpwctfat.cob".
006600     copy  "selpwctscn.cob".
006700     copy  "selpwctbat.cob".
006800     copy  "selpwctlog.cob".
006900*
007000 data                    division.
007100*======================
007200 file section.
007300     copy  "fdpwctapt.cob".
007400     copy  "fdpwctdft.cob".
007500     copy  "fdpwctwet.cob".
007600     copy  "fdpwctsth.cob".
007700     copy  "fdpwctcrp.cob".
007800     copy  "fdpwctbin.cob".
007900     copy  "fdpwctfat.cob".
008000     copy  "fdpwctscn.cob".
008100     copy  "fdpwctbat.cob".
008200     copy  "fdpwctlog.cob".
008300*
008400 working-storage section.
008500*----------------------
008600 77  Prog-Name           pic x(15) value "PWCT020 (2.00)".
008700 77  WS-Apt-Path         pic x(64).
008800 77  WS-Dft-Path         pic x(64).
008900 77  WS-Wet-Path         pic x(64).
009000 77  WS-Sth-Path         pic x(64).
009100 77  WS-Crp-Path         pic x(64).
009200 77  WS-Bin-Path         pic x(64).
009300 77  WS-Fat-Path         pic x(64).
009400 77  WS-Scn-Path         pic x(64).
009500 77  WS-Bat-Path         pic x(64).
009600 77  WS-Log-Path         pic x(64).
009700 77  FS-Apt-Status       pic xx.
009800 77  FS-Dft-Status       pic xx.
009900 77  FS-Wet-Status       pic xx.
010000 77  FS-Sth-Status       pic xx.
010100 77  FS-Crp-Status       pic xx.
010200 77  FS-Bin-Status       pic xx.
010300 77  FS-Fat-Status       pic xx.
010400 77  FS-Scn-Status       pic xx.
010500 77  FS-Bat-Status       pic xx.
010600 77  FS-Log-Status       pic xx.
010700 77  WS-Conv-Factor      pic 9v9(6) comp-3
010800                         value 1.120851.
010900 77  WS-Runs-Written     pic 9(7)  comp.
011000 77  WS-Runs-Below-Max   pic 9(7) comp.
011100 77  WS-Scn-Skipped      pic 9(4)  comp.
011200 77  WS-Sub              pic 9(3)  comp.
011300 77  WS-Sub2             pic 9(3)  comp.
011400 77  WS-Sub3             pic 9(2)  comp.
011500 77  WS-State-Count      pic 9(3)  comp.
011600 77  WS-Huc-Count        pic 9(3)  comp.
011700 77  WS-Scn-Count        pic 9(3)  comp.
011800 77  WS-Bin-Sub          pic 9     comp.
011810 77  WS-Str-Ptr          pic 9(4)  comp.
011900 77  WS-Dist-Sub         pic 9     comp.
012000 77  WS-Exp-Sub          pic 9     comp.
012100 77  WS-First-Combo      pic x.
012110*
012120* BR-7 instruction-window parse, worked out once per HUC2
012130* in BB210/BB220 and cached below until BB325 threads it
012140* into the linkage record for pwct030's BR-9(c) test.
012150*
012160 77  WS-T                pic 9     comp.
012170 77  WS-Instr-Term-Count pic 9     comp.
012180 77  WS-Term-Days        pic 9(3)  comp.
012190 77  WS-Term-Mo          pic 99.
012195 77  WS-Term-Dy          pic 99.
012196 77  WS-Anchor-Mo        pic 99.
012197 77  WS-Anchor-Dy        pic 99.
012198 77  WS-Term-Ord         pic 9(3)  comp.
012199 77  WS-New-Instr-Ord    pic s9(4) comp.
012200*
012300 copy  "wspwctapt.cob".
012400 copy  "wspwctcfg.cob".
012500 copy  "wspwctcnt.cob".
012600 copy  "wspwctbat.cob".
012700*
012800* Lookup tables, loaded once from AA020-LOAD-TABLES.
012900*
013000 01  WS-Dft-Table.
013100     03  WS-Dft-Entry  occurs 60
013200                        indexed by Dft-Idx.
013300         05  WS-Dft-Key         pic x(15).
013400         05  WS-Dft-Fraction  occurs 6.
013500             07  WS-Dft-Frac   pic 9v9(6) comp-3.
013600         05  WS-Dft-Eff        pic 9v9(4) comp-3.
013650         05  WS-Dft-Pad        pic x(05).
013700 77  WS-Dft-Loaded      pic 9(3) comp.
013800*
013900 01  WS-Wet-Table.
014000     03  WS-Wet-Entry  occurs 50
014100                        indexed by Wet-Idx.
014200         05  WS-Wet-Huc2       pic x(2).
014300         05  WS-Wet-Rank  occurs 12.
014400             07  WS-Wet-Month  pic 9(2) comp.
014450         05  WS-Wet-Pad        pic x(04).
014500 77  WS-Wet-Loaded      pic 9(3) comp.
014600*
014700 01  WS-Sth-Table.
014800     03  WS-Sth-Entry  occurs 60
014900                        indexed by Sth-Idx.
015000         05  WS-Sth-State      pic x(2).
015100         05  WS-Sth-Hucs       pic x(100).
015150         05  WS-Sth-Pad        pic x(08).
015200 77  WS-Sth-Loaded      pic 9(3) comp.
015300*
015400 01  WS-Crp-Table.
015500     03  WS-Crp-Entry  occurs 200
015600                        indexed by Crp-Idx.
015700         05  WS-Crp-Use        pic x(30).
015800         05  WS-Crp-States     pic x(200).
015850         05  WS-Crp-Pad        pic x(08).
015900 77  WS-Crp-Loaded      pic 9(3) comp.
016000*
016100 01  WS-Bin-Table.
016200     03  WS-Bin-Entry  occurs 3
016300                        indexed by Bin-Idx.
016400         05  WS-Bin-No         pic 9(2) comp.
016500         05  WS-Bin-Landscape  pic x(40).
016550         05  WS-Bin-Pad        pic x(06).
016600 77  WS-Bin-Loaded      pic 9(3) comp.
016700*
016800 01  WS-Fat-Table.
016900     03  WS-Fat-Entry  occurs 30
017000                        indexed by Fat-Idx.
017100         05  WS-Fat-Key        pic x(40).
017200         05  WS-Fat-Value  occurs 18.
017300             07  WS-Fat-Parm   pic s9(7)v9(6) comp-3.
017350         05  WS-Fat-Pad        pic x(08).
017400 77  WS-Fat-Loaded      pic 9(3) comp.
017500*
017600 01  WS-Scn-Cache.
017700     03  WS-Scn-Entry  occurs 80
017800                        indexed by Scn-Idx.
017900         05  WS-Scn-Name       pic x(24).
018000         05  WS-Scn-Emerge-Mo  pic 99.
018100         05  WS-Scn-Emerge-Dy  pic 99.
018200         05  WS-Scn-Harv-Mo    pic 99.
018300         05  WS-Scn-Harv-Dy    pic 99.
018400         05  WS-Scn-Missing    pic x.
018450         05  WS-Scn-Pad        pic x(06).
018500 77  WS-Scn-Cached       pic 9(3) comp.
018510*
018520* BR-7 instruction-window cache, one entry per Apt-Rate,
018530* refilled for each HUC2 by BB210-DERIVE-RATE-INTERVALS.
018540*
018550 01  WS-Rate-Instr-Cache.
018560     03  WS-RIC-Entry  occurs 4.
018570         05  WS-RIC-Switch     pic x.
018580         05  WS-RIC-Start-Mo   pic 99.
018590         05  WS-RIC-Start-Dy   pic 99.
018600         05  WS-RIC-End-Mo     pic 99.
018610         05  WS-RIC-End-Dy     pic 99.
018620         05  WS-RIC-Pad        pic x(03).
018630*
018640 01  WS-Instr-Work.
018650     03  WS-Instr-Switch    pic x.
018660     03  WS-Instr-Us1       pic x.
018670     03  WS-Instr-Body      pic x(10).
018680 01  WS-Instr-Term-Tab.
018690     03  WS-Instr-Term  occurs 2  pic x(6).
018700*
018710* Cumulative days before each month, non-leap model year -
018720* used to turn an event date plus an offset into the
018730* instruction window's start/end month/day (BR-7).
018740*
018750 01  WS-Days-Before-Month.
018760     03  WS-DBM  occurs 12  pic 9(3) comp
018770         values 0 31 59 90 120 151 181 212 243 273 304 334.
018780 01  WS-Days-Before-Month-Alt redefines WS-Days-Before-Month.
018790     03  WS-DBM-Alt  occurs 12  pic 9(3) comp.
018800*
018810*
018820*
018830* Per-use working fields.
018840*
018900 01  WS-State-List.
019000     03  WS-State-Entry  occurs 60.
019100         05  WS-State-Code     pic x(2).
019150         05  WS-State-Pad      pic x(04).
019200 01  WS-Huc-List.
019300     03  WS-Huc-Entry  occurs 20.
019400         05  WS-Huc-Code       pic x(2).
019450         05  WS-Huc-Pad        pic x(04).
019500*
019600* Run-name codes viewed as one block so ZZ700 can move the
019700* rd/nrd and pma/pwm pair across in a single statement.
019800*
019900 01  WS-Name-Codes-Work   pic x(6).
020000 01  WS-Name-Codes-Redef redefines WS-Name-Codes-Work.
020100     03  WS-Rd-Part       pic x(3).
020200     03  WS-Pma-Part      pic x(3).
020300*
020400 01  WS-Current-Huc       pic x(2).
020500 01  WS-Current-Scn-Idx   binary-long.
020600 01  WS-Drift-Profile-Use pic x(10).
020700 01  WS-Method-Class      pic x(8).
020800 01  WS-Run-Name          pic x(80).
020900 01  WS-Rd-Code           pic x(3).
021000 01  WS-Pma-Code          pic x(3).
021100*
021200 01  Log-Line-WS          pic x(132).
021300 01  Log-Line-Redef redefines Log-Line-WS.
021400     03  LL-Stamp         pic x(30).
021500     03  filler           pic x.
021600     03  LL-Text          pic x(101).
021700*
021800 01  Error-Messages.
021900     03  PW200           pic x(48)
022000         value "PW200 SCENARIO FILE NOT FOUND, HUC2 SKIPPED".
022100     03  PW210           pic x(48)
022200         value "PW210 BIN TABLE ENTRY NOT FOUND, BIN SKIPPED".
022300     03  PW220           pic x(48)
022400         value "PW220 DRIFT TABLE ENTRY NOT FOUND, SKIPPED".
022500     03  PW230           pic x(48)
022600         value "PW230 RUN BELOW ANNUAL MAXIMUM".
022650     03  filler          pic x(08).
022700*
022800 linkage section.
022900*==============
023000 copy  "wsnames.cob".
023100 copy  "wscall.cob".
023200 copy  "wspwctalg.cob".
023300*
023400 procedure  division using File-Defs
023500                            WS-Calling-Data
023600                            PWCT-Cfg-Record.
023700*====================================================
023800*
023900 AA010-OPEN-FILES.
024000     move     file-02  to  WS-Apt-Path.
024100     move     file-03  to  WS-Dft-Path.
024200     move     file-04  to  WS-Wet-Path.
024300     move     file-05  to  WS-Sth-Path.
024400     move     file-06  to  WS-Crp-Path.
024500     move     file-07  to  WS-Bin-Path.
024600     move     file-08  to  WS-Fat-Path.
024700     move     file-10  to  WS-Bat-Path.
024800     move     file-12  to  WS-Log-Path.
024900     open     input   Apt-File  Dft-File  Wet-File
025000                       Sth-File  Crp-File  Bin-File  Fat-File.
025100     open     output  Bat-File.
025200     open     extend  Log-File.
025300     move     zero  to  WS-Runs-Written WS-Runs-Below-Max
025400                         WS-Scn-Skipped.
025500*
025600 AA020-LOAD-TABLES.
025700     perform  AA021-LOAD-DFT thru AA021-EXIT.
025800     perform  AA022-LOAD-WET thru AA022-EXIT.
025900     perform  AA023-LOAD-STH thru AA023-EXIT.
026000     perform  AA024-LOAD-CRP thru AA024-EXIT.
026100     perform  AA025-LOAD-BIN thru AA025-EXIT.
026200     perform  AA026-LOAD-FAT thru AA026-EXIT.
026300     close    Dft-File  Wet-File  Sth-File  Crp-File
026400              Bin-File  Fat-File.
026500*
026600* 09/02/26 vbc - AA021-AA026 no longer READ ... INTO
026610*                the table record - every one of these
026620*                files is comma-delimited CSV, so the
026630*                FD buffer is UNSTRING'd field by field.
026640*                While in there, AA021/AA026 now cache
026650*                all of a row's values, not just the
026660*                first - the old code only ever carried
026670*                element (1) of the Dft/Fat tables.
026680*
026690 AA021-LOAD-DFT.
026700     move     zero to WS-Dft-Loaded.
026710     read     Dft-File
026720              at end go to AA021-EXIT.
026730 AA021A-TAKE-ON.
026740     add      1 to WS-Dft-Loaded.
026750     unstring Dft-File-Record delimited by ","
026760         into Dft-Drift-Profile,
026770              Dft-Distance-Ft (1), Dft-Pct-Drift (1),
026780              Dft-Distance-Ft (2), Dft-Pct-Drift (2),
026790              Dft-Distance-Ft (3), Dft-Pct-Drift (3),
026800              Dft-Distance-Ft (4), Dft-Pct-Drift (4),
026810              Dft-Distance-Ft (5), Dft-Pct-Drift (5),
026820              Dft-Distance-Ft (6), Dft-Pct-Drift (6).
026830     move     Dft-Drift-Profile
026840              to WS-Dft-Key (WS-Dft-Loaded).
026850     move     zero  to  WS-Sub2.
026860 AA021B-TAKE-FRAC.
026870     add      1 to WS-Sub2.
026880     if       WS-Sub2 > 6
026890              go to AA021C-NEXT-RECORD.
026900     move     Dft-Pct-Drift (WS-Sub2)
026910              to WS-Dft-Frac (WS-Dft-Loaded WS-Sub2).
026920     go       to AA021B-TAKE-FRAC.
026930 AA021C-NEXT-RECORD.
026940     read     Dft-File
026950              at end go to AA021-EXIT.
026960     go       to AA021A-TAKE-ON.
026970 AA021-EXIT.  exit.
026980*
026990 AA022-LOAD-WET.
027000     move     zero to WS-Wet-Loaded.
027010     read     Wet-File
027020              at end go to AA022-EXIT.
027030 AA022A-TAKE-ON.
027040     add      1 to WS-Wet-Loaded.
027050     unstring Wet-File-Record delimited by ","
027060         into Wet-Huc2,
027070              Wet-Rank-Month (1),  Wet-Rank-Month (2),
027080              Wet-Rank-Month (3),  Wet-Rank-Month (4),
027090              Wet-Rank-Month (5),  Wet-Rank-Month (6),
027100              Wet-Rank-Month (7),  Wet-Rank-Month (8),
027110              Wet-Rank-Month (9),  Wet-Rank-Month (10),
027120              Wet-Rank-Month (11), Wet-Rank-Month (12).
027130     move     Wet-Huc2  to WS-Wet-Huc2 (WS-Wet-Loaded).
027140     move     zero  to  WS-Sub3.
027150 AA022B-TAKE-RANK.
027160     add      1 to WS-Sub3.
027170     if       WS-Sub3 > 12
027180              go to AA022C-NEXT-RECORD.
027190     move     Wet-Rank-Month (WS-Sub3)
027200              to WS-Wet-Month (WS-Wet-Loaded WS-Sub3).
027210     go       to AA022B-TAKE-RANK.
027220 AA022C-NEXT-RECORD.
027230     read     Wet-File
027240              at end go to AA022-EXIT.
027250     go       to AA022A-TAKE-ON.
027260 AA022-EXIT.  exit.
027270*
027280 AA023-LOAD-STH.
027290     move     zero to WS-Sth-Loaded.
027300     read     Sth-File
027310              at end go to AA023-EXIT.
027320 AA023A-TAKE-ON.
027330     add      1 to WS-Sth-Loaded.
027340     move     1  to  WS-Sub2.
027350     unstring Sth-File-Record delimited by ","
027360         into Sth-State
027370              with pointer WS-Sub2.
027380     move     Sth-File-Record (WS-Sub2:)
027390              to Sth-Huc2-List.
027400     move     Sth-State  to WS-Sth-State (WS-Sth-Loaded).
027410     move     Sth-Huc2-List to WS-Sth-Hucs (WS-Sth-Loaded).
027420     read     Sth-File
027430              at end go to AA023-EXIT.
027440     go       to AA023A-TAKE-ON.
027450 AA023-EXIT.  exit.
027460*
027470 AA024-LOAD-CRP.
027480     move     zero to WS-Crp-Loaded.
027490     read     Crp-File
027500              at end go to AA024-EXIT.
027510 AA024A-TAKE-ON.
027520     add      1 to WS-Crp-Loaded.
027530     move     1  to  WS-Sub2.
027540     unstring Crp-File-Record delimited by ","
027550         into Crp-Labeled-Use
027560              with pointer WS-Sub2.
027570     move     Crp-File-Record (WS-Sub2:)
027580              to Crp-States-List.
027590     move     Crp-Labeled-Use to WS-Crp-Use (WS-Crp-Loaded).
027600     move     Crp-States-List to WS-Crp-States (WS-Crp-Loaded).
027610     read     Crp-File
027620              at end go to AA024-EXIT.
027630     go       to AA024A-TAKE-ON.
027640 AA024-EXIT.  exit.
027650*
027660 AA025-LOAD-BIN.
027670     move     zero to WS-Bin-Loaded.
027680     read     Bin-File
027690              at end go to AA025-EXIT.
027700 AA025A-TAKE-ON.
027710     add      1 to WS-Bin-Loaded.
027720     unstring Bin-File-Record delimited by ","
027730         into Bin-Aquatic-Bin,    Bin-Flow-Avg-Time,
027740              Bin-Field-Size,     Bin-Waterbody-Area,
027750              Bin-Initial-Depth,  Bin-Max-Depth,
027760              Bin-Hydraulic-Len,  Bin-Num-Daysheds.
027770     move     Bin-Aquatic-Bin to WS-Bin-No (WS-Bin-Loaded).
027780     read     Bin-File
027790              at end go to AA025-EXIT.
027800     go       to AA025A-TAKE-ON.
027810 AA025-EXIT.  exit.
027820*
027830 AA026-LOAD-FAT.
027840     move     zero to WS-Fat-Loaded.
027850     read     Fat-File
027860              at end go to AA026-EXIT.
027870 AA026A-TAKE-ON.
027880     add      1 to WS-Fat-Loaded.
027890     unstring Fat-File-Record delimited by ","
027900         into Fat-Ingredient-Key,
027910              Fat-Parm-Value (1),  Fat-Parm-Value (2),
027920              Fat-Parm-Value (3),  Fat-Parm-Value (4),
027930              Fat-Parm-Value (5),  Fat-Parm-Value (6),
027940              Fat-Parm-Value (7),  Fat-Parm-Value (8),
027950              Fat-Parm-Value (9),  Fat-Parm-Value (10),
027960              Fat-Parm-Value (11), Fat-Parm-Value (12),
027970              Fat-Parm-Value (13), Fat-Parm-Value (14),
027980              Fat-Parm-Value (15), Fat-Parm-Value (16),
027990              Fat-Parm-Value (17), Fat-Parm-Value (18).
028000     move     Fat-Ingredient-Key to WS-Fat-Key (WS-Fat-Loaded).
028010     move     zero  to  WS-Sub2.
028020 AA026B-TAKE-VALUE.
028030     add      1 to WS-Sub2.
028040     if       WS-Sub2 > 18
028050              go to AA026C-NEXT-RECORD.
028060     move     Fat-Parm-Value (WS-Sub2)
028070              to WS-Fat-Parm (WS-Fat-Loaded WS-Sub2).
028080     go       to AA026B-TAKE-VALUE.
028090 AA026C-NEXT-RECORD.
028100     read     Fat-File
028110              at end go to AA026-EXIT.
028120     go       to AA026A-TAKE-ON.
028130 AA026-EXIT.  exit.
028140*
034500******************************************
034600*   BR-15 - lbs AI/acre to kg AI/ha       *
034700******************************************
034800*
034900 AA030-CONVERT-APT-UNITS.
035000     multiply Apt-Max-Ann-Amt by WS-Conv-Factor
035100              giving Apt-Max-Ann-Amt rounded.
035200     if       Apt-PreE-MaxAmt-Present = "Y"
035300              multiply Apt-PreE-Max-Amt by WS-Conv-Factor
035400                       giving Apt-PreE-Max-Amt rounded.
035500     if       Apt-PostE-MaxAmt-Present = "Y"
035600              multiply Apt-PostE-Max-Amt by WS-Conv-Factor
035700                       giving Apt-PostE-Max-Amt rounded.
035800     move     zero to WS-Sub.
035900     perform  AA031-CONVERT-RATE thru AA031-EXIT
036000              varying WS-Sub from 1 by 1 until WS-Sub > 4.
036100*
036200 AA031-CONVERT-RATE.
036300     if       Apt-Rate-Present (WS-Sub) = "Y"
036400              multiply Apt-Rate-Max-App-Rate (WS-Sub)
036500                       by WS-Conv-Factor
036600                       giving Apt-Rate-Max-App-Rate (WS-Sub)
036700                       rounded.
036800 AA031-EXIT.  exit.
036900*
037000 AA040-PROCESS-APT-LOOP.
037100     read     Apt-File into PWCT-Apt-Record
037200              at end go to ZZ800-WRITE-SUMMARY.
037300     go       to AA050-PROCESS-APT.
037400*
037500 AA050-PROCESS-APT.
037600     perform  AA030-CONVERT-APT-UNITS.
037700     perform  BB100-RESOLVE-STATES thru BB100-EXIT.
037800     perform  BB110-RESOLVE-HUCS thru BB110-EXIT.
037900     move     zero  to  WS-Sub.
038000 AA050-NEXT-HUC.
038100     add      1  to  WS-Sub.
038200     if       WS-Sub > WS-Huc-Count
038300              go to AA040-PROCESS-APT-LOOP.
038400     move     WS-Huc-Code (WS-Sub)  to  WS-Current-Huc.
038500     perform  BB200-PROCESS-HUC thru BB200-EXIT.
038600     go       to AA050-NEXT-HUC.
038700*
038800******************************************
038900*   BR-1 - resolve the label States field *
039000******************************************
039100*
039200 BB100-RESOLVE-STATES.
039300     move     zero  to  WS-State-Count.
039400*
039500* Label special-cases (All / East / West of Rockies /
039600* All-minus) are resolved operationally via the run
039700* configuration state lists; the common case handled
039800* here is the plain comma list, intersected against
039900* the crop-to-state lookup.
040000*
040100     move     1  to  WS-Sub.
040200     unstring Apt-States delimited by ","
040300              into WS-State-Code (1) WS-State-Code (2)
040400                   WS-State-Code (3) WS-State-Code (4)
040500                   WS-State-Code (5) WS-State-Code (6)
040600              tallying WS-State-Count.
040700     if       WS-State-Count > 6
040800              move 6 to WS-State-Count.
040900 BB100-EXIT.  exit.
041000*
041100******************************************
041200*   BR-2 - states to de-duped sorted HUC2 *
041300******************************************
041400*
041500 BB110-RESOLVE-HUCS.
041600     move     zero  to  WS-Huc-Count.
041700     move     zero  to  WS-Sub.
041800     perform  BB111-HUC-FOR-STATE thru BB111-EXIT
041900              varying WS-Sub from 1 by 1
042000              until WS-Sub > WS-State-Count.
042100     go       to BB110-SORT.
042200*
042300 BB111-HUC-FOR-STATE.
042400     set      Sth-Idx to 1.
042500     search   WS-Sth-Entry
042600              at end go to BB111-EXIT
042700              when WS-Sth-State (Sth-Idx) =
042800                   WS-State-Code (WS-Sub)
042900              perform BB112-ADD-HUC-IF-NEW thru BB112-EXIT.
043000 BB111-EXIT.  exit.
043100*
043200 BB112-ADD-HUC-IF-NEW.
043300     move     WS-Sth-Hucs (Sth-Idx) (1:2) to WS-Current-Huc.
043400     move     zero  to  WS-Sub2.
043500 BB112A-CHECK-DUP.
043600     if       WS-Sub2 = WS-Huc-Count
043700              go to BB112B-ADD-IF-NEW.
043800     add      1 to WS-Sub2.
043900     if       WS-Huc-Code (WS-Sub2) = WS-Current-Huc
044000              move 99 to WS-Sub2
044100              go to BB112B-ADD-IF-NEW.
044200     go       to BB112A-CHECK-DUP.
044300 BB112B-ADD-IF-NEW.
044400     if       WS-Sub2 not = 99 and WS-Huc-Count < 20
044500              add 1 to WS-Huc-Count
044600              move WS-Current-Huc
044700                   to WS-Huc-Code (WS-Huc-Count).
044800 BB112-EXIT.  exit.
044900*
045000 BB110-SORT.
045100     perform  BB113-SORT-PASS thru BB113-EXIT
045200              WS-Huc-Count times.
045300     go       to BB110-EXIT.
045400*
045500 BB113-SORT-PASS.
045600     move     zero  to  WS-Sub.
045700 BB113A-COMPARE.
045800     if       WS-Sub = WS-Huc-Count
045900              go to BB113-EXIT.
046000     add      1 to WS-Sub.
046100     if       WS-Sub < WS-Huc-Count
046200              if WS-Huc-Code (WS-Sub) >
046300                 WS-Huc-Code (WS-Sub + 1)
046400                 move WS-Huc-Code (WS-Sub) to WS-Current-Huc
046500                 move WS-Huc-Code (WS-Sub + 1)
046600                      to WS-Huc-Code (WS-Sub)
046700                 move WS-Current-Huc
046800                      to WS-Huc-Code (WS-Sub + 1)
046900              end-if.
047000     go       to BB113A-COMPARE.
047100 BB113-EXIT.  exit.
047200*
047300 BB110-EXIT.  exit.
047400*
047500******************************************
047600*   Scenario resolution (cached) then      *
047700*   per-use-HUC2 bin/distance/exposure     *
047800*   fan-out                                *
047900******************************************
048000*
048100 BB200-PROCESS-HUC.
048200     perform  BB201-FIND-OR-LOAD-SCN thru BB201-EXIT.
048300     if       WS-Scn-Missing (WS-Current-Scn-Idx) = "Y"
048400              go to BB200-EXIT.
048500     perform  BB210-DERIVE-RATE-INTERVALS thru BB210-EXIT.
048600     move     "Y"  to  WS-First-Combo.
048700     move     zero to WS-Bin-Sub.
048800     perform  BB300-PROCESS-BIN thru BB300-EXIT
048900              varying WS-Bin-Sub from 1 by 1
049000              until WS-Bin-Sub > 3.
049100 BB200-EXIT.  exit.
049200*
049300 BB201-FIND-OR-LOAD-SCN.
049400     move     spaces to WS-Scn-Name (1).
049500     string   Apt-Scenario delimited by space
049600              WS-Current-Huc delimited by size
049700              into WS-Scn-Name (1).
049800     set      Scn-Idx to 1.
049900     set      WS-Current-Scn-Idx to 1.
050000     search   WS-Scn-Entry
050100              at end
050200              perform BB202-LOAD-NEW-SCN thru BB202-EXIT
050300              when WS-Scn-Name (Scn-Idx) = WS-Scn-Name (1)
050400              set WS-Current-Scn-Idx to Scn-Idx.
050500 BB201-EXIT.  exit.
050600*
050700 BB202-LOAD-NEW-SCN.
050800     move     file-09  to  WS-Scn-Path.
050900     add      1  to  WS-Scn-Cached.
051000     move     WS-Scn-Name (1) to WS-Scn-Name (WS-Scn-Cached).
051100     set      WS-Current-Scn-Idx to WS-Scn-Cached.
051200     open     input  Scn-File.
051300     if       FS-Scn-Status not = "00"
051400              move "Y" to WS-Scn-Missing (WS-Scn-Cached)
051500              display PW200
051600              move PW200 to LL-Text
051700              write Log-File-Line from Log-Line-WS
051800              add 1 to WS-Scn-Skipped
051900              go to BB202-EXIT.
052000     move     "N"  to  WS-Scn-Missing (WS-Scn-Cached).
052010*
052020* Scenario header skip - the PRZM/VVWM .scn met-file header
052030* runs 33 lines before the crop-practice section.  Emerge/
052040* harvest are seeded from the APT row rather than parsed
052050* out of the scenario, same simplification as pwct040
052060* (BR-13).
052070     move     1    to  WS-Scn-Emerge-Mo (WS-Scn-Cached).
052080     move     1    to  WS-Scn-Emerge-Dy (WS-Scn-Cached).
052090     move     12   to  WS-Scn-Harv-Mo (WS-Scn-Cached).
052095     move     31   to  WS-Scn-Harv-Dy (WS-Scn-Cached).
052100     move     zero  to  WS-Sub3.
052200 BB202A-SKIP-LINE.
052300     if       WS-Sub3 = 33
052400              go to BB202B-DONE.
052500     add      1 to WS-Sub3.
052600     read     Scn-File into Scn-File-Record
052700              at end go to BB202B-DONE.
052800     go       to BB202A-SKIP-LINE.
052900 BB202B-DONE.
053000     close    Scn-File.
053100 BB202-EXIT.  exit.
053200*
053300******************************************
053400*   BR-6/BR-7 - per-rate valid intervals   *
053500*   and instruction windows                *
053600******************************************
053700*
053800 BB210-DERIVE-RATE-INTERVALS.
053810     move     spaces  to  WS-Rate-Instr-Cache.
053900     move     zero  to  WS-Sub.
054000     perform  BB211-ONE-RATE thru BB211-EXIT
054100              varying WS-Sub from 1 by 1 until WS-Sub > 4.
054200 BB210-EXIT.  exit.
054300*
054400 BB211-ONE-RATE.
054500     if       Apt-Rate-Present (WS-Sub) = "Y" and
054600              Apt-Rate-Instr-Present (WS-Sub) = "Y"
054700              perform BB220-PARSE-INSTRUCTION-WINDOW
054800                      thru BB220-EXIT.
054900 BB211-EXIT.  exit.
055000*
055010******************************************
055020*   BR-7 - turn Apt-Rate-Instructions      *
055030*   into a start/end window, cached for     *
055040*   BB325 to thread to pwct030 (BR-9c)      *
055050******************************************
055060*
055100 BB220-PARSE-INSTRUCTION-WINDOW.
055110     move     Apt-Rate-Instructions (WS-Sub) to WS-Instr-Work.
055120     move     WS-Instr-Switch  to  WS-RIC-Switch (WS-Sub).
055130     move     spaces           to  WS-Instr-Term-Tab.
055140     unstring WS-Instr-Body  delimited by ">"
055150              into  WS-Instr-Term (1)  WS-Instr-Term (2).
055160     if       WS-Instr-Term (2) = spaces
055170              move 1 to WS-Instr-Term-Count
055180              perform BB223-SINGLE-FORM thru BB223-EXIT
055190     else
055200              move 2 to WS-Instr-Term-Count
055210              perform BB221-RANGE-FORM  thru BB221-EXIT.
055220 BB220-EXIT.  exit.
055230*
055240******************************************
055250*   Two independent absolute dates,       *
055260*   each side of the > range              *
055270******************************************
055280*
055290 BB221-RANGE-FORM.
055300     move     1  to  WS-T.
055310     perform  BB224-ONE-ABSOLUTE-DATE thru BB224-EXIT.
055320     move     WS-Term-Mo  to  WS-RIC-Start-Mo (WS-Sub).
055330     move     WS-Term-Dy  to  WS-RIC-Start-Dy (WS-Sub).
055340     move     2  to  WS-T.
055350     perform  BB224-ONE-ABSOLUTE-DATE thru BB224-EXIT.
055360     move     WS-Term-Mo  to  WS-RIC-End-Mo (WS-Sub).
055370     move     WS-Term-Dy  to  WS-RIC-End-Dy (WS-Sub).
055380 BB221-EXIT.  exit.
055390*
055400******************************************
055410*   Single event-offset term - the event   *
055420*   date itself is the implicit other end   *
055430******************************************
055440*
055450 BB223-SINGLE-FORM.
055460     if       WS-Instr-Term (1) (1:1) = "E"
055470              move WS-Scn-Emerge-Mo (WS-Current-Scn-Idx)
055480                   to WS-Anchor-Mo
055490              move WS-Scn-Emerge-Dy (WS-Current-Scn-Idx)
055500                   to WS-Anchor-Dy
055510     else
055520              move WS-Scn-Harv-Mo (WS-Current-Scn-Idx)
055530                   to WS-Anchor-Mo
055540              move WS-Scn-Harv-Dy (WS-Current-Scn-Idx)
055550                   to WS-Anchor-Dy.
055560     move     1  to  WS-T.
055570     perform  BB224-ONE-ABSOLUTE-DATE thru BB224-EXIT.
055580     if       WS-Instr-Term (1) (2:1) = "-"
055590              move WS-Term-Mo    to WS-RIC-Start-Mo (WS-Sub)
055600              move WS-Term-Dy    to WS-RIC-Start-Dy (WS-Sub)
055610              move WS-Anchor-Mo  to WS-RIC-End-Mo   (WS-Sub)
055620              move WS-Anchor-Dy  to WS-RIC-End-Dy   (WS-Sub)
055630     else
055640              move WS-Anchor-Mo  to WS-RIC-Start-Mo (WS-Sub)
055650              move WS-Anchor-Dy  to WS-RIC-Start-Dy (WS-Sub)
055660              move WS-Term-Mo    to WS-RIC-End-Mo   (WS-Sub)
055670              move WS-Term-Dy    to WS-RIC-End-Dy   (WS-Sub).
055680 BB223-EXIT.  exit.
055690*
055700******************************************
055710*   One term of the grammar, WS-T picks   *
055720*   which of the two - event+offset or    *
055730*   a literal MMDD window end             *
055740******************************************
055750*
055760 BB224-ONE-ABSOLUTE-DATE.
055770     if       WS-Instr-Term (WS-T) (1:1) = "E" or
055780              WS-Instr-Term (WS-T) (1:1) = "H"
055790              perform BB225-EVENT-OFFSET thru BB225-EXIT
055800     else
055810              move WS-Instr-Term (WS-T) (1:2) to WS-Term-Mo
055820              move WS-Instr-Term (WS-T) (3:2) to WS-Term-Dy.
055830 BB224-EXIT.  exit.
055840*
055850 BB225-EVENT-OFFSET.
055860     if       WS-Instr-Term (WS-T) (1:1) = "E"
055870              move WS-Scn-Emerge-Mo (WS-Current-Scn-Idx)
055880                   to WS-Anchor-Mo
055890              move WS-Scn-Emerge-Dy (WS-Current-Scn-Idx)
055900                   to WS-Anchor-Dy
055910     else
055920              move WS-Scn-Harv-Mo (WS-Current-Scn-Idx)
055930                   to WS-Anchor-Mo
055940              move WS-Scn-Harv-Dy (WS-Current-Scn-Idx)
055950                   to WS-Anchor-Dy.
055960     move     WS-Instr-Term (WS-T) (3:3)  to  WS-Term-Days.
055970     compute  WS-Term-Ord = WS-DBM (WS-Anchor-Mo) + WS-Anchor-Dy.
055980     if       WS-Instr-Term (WS-T) (2:1) = "+"
055990              compute WS-New-Instr-Ord = WS-Term-Ord + WS-Term-Days
056000     else
056010              compute WS-New-Instr-Ord = WS-Term-Ord - WS-Term-Days.
056020     if       WS-New-Instr-Ord < 1
056030              add 365 to WS-New-Instr-Ord.
056040     if       WS-New-Instr-Ord > 365
056050              subtract 365 from WS-New-Instr-Ord.
056060     perform  BB226-FROM-ORDINAL thru BB226-EXIT.
056070 BB225-EXIT.  exit.
056080*
056090* Reverse ordinal-to-month/day lookup - same table-walk
056100* pwct030's BB225-FROM-ORDINAL uses, WS-Sub3 borrowed as
056110* the scratch index since it is otherwise idle here.
056120*
056130 BB226-FROM-ORDINAL.
056140     move     12  to  WS-Sub3.
056150 BB226-FIND-MONTH.
056160     if       WS-Sub3 = 1
056170              go to BB226-GOT-MONTH.
056180     if       WS-New-Instr-Ord > WS-DBM (WS-Sub3)
056190              go to BB226-GOT-MONTH.
056200     subtract 1  from  WS-Sub3.
056210     go       to BB226-FIND-MONTH.
056220 BB226-GOT-MONTH.
056230     move     WS-Sub3  to  WS-Term-Mo.
056240     compute  WS-Term-Dy = WS-New-Instr-Ord - WS-DBM (WS-Sub3).
056250 BB226-EXIT.  exit.
056260*
056500******************************************
056600*   Bin fan-out                           *
056700******************************************
056800*
056900 BB300-PROCESS-BIN.
057000     set      Bin-Idx to WS-Bin-Sub.
057100     if       WS-Bin-No (Bin-Idx) = zero
057200              display PW210
057300              go to BB300-EXIT.
057400     move     zero to WS-Dist-Sub.
057500     perform  BB310-PROCESS-DISTANCE thru BB310-EXIT
057600              varying WS-Dist-Sub from 1 by 1
057700              until WS-Dist-Sub > Cfg-Num-Distances.
057800 BB300-EXIT.  exit.
057900*
058000******************************************
058100*   BR-3/BR-4 - drift profile & method     *
058200*   class, then distance fan-out           *
058300******************************************
058400*
058500 BB310-PROCESS-DISTANCE.
058600     perform  BB315-RESOLVE-DRIFT-PROFILE thru BB315-EXIT.
058700     perform  BB316-CLASSIFY-METHOD thru BB316-EXIT.
058800     set      Dft-Idx to 1.
058900     search   WS-Dft-Entry
059000              at end
059100              display PW220
059200              go to BB310-EXIT
059300              when WS-Dft-Key (Dft-Idx) (1:10) =
059400                   WS-Drift-Profile-Use
059500              continue.
059600     move     zero to WS-Exp-Sub.
059700     perform  BB320-PROCESS-EXPOSURE thru BB320-EXIT
059800              varying WS-Exp-Sub from 1 by 1
059900              until WS-Exp-Sub > Cfg-Num-Exposures.
060000 BB310-EXIT.  exit.
060100*
060200 BB315-RESOLVE-DRIFT-PROFILE.
060300     if       Apt-Application-Method >= 3
060400              move "NODRIFT" to WS-Drift-Profile-Use
060500     else
060600              move Apt-Drift-Profile to WS-Drift-Profile-Use.
060700 BB315-EXIT.  exit.
060800*
060900 BB316-CLASSIFY-METHOD.
061000     if       Apt-Drift-Profile (1:2) = "A-"
061100              move "AERIAL"   to WS-Method-Class
061200     else if  Apt-Drift-Profile = "G-GRAN"
061300              move "GRANULAR" to WS-Method-Class
061400     else if  Apt-Drift-Profile (1:2) = "G-" or
061500              Apt-Drift-Profile (1:3) = "AB-"
061600              move "GROUND"   to WS-Method-Class
061700     else
061800              move "ERROR"    to WS-Method-Class.
061900 BB316-EXIT.  exit.
062000*
062100******************************************
062200*   Exposure fan-out, first combination   *
062300*   runs the date-assignment algorithm     *
062400******************************************
062500*
062600 BB320-PROCESS-EXPOSURE.
062700     if       WS-First-Combo = "Y"
062800              perform BB325-RUN-ALGORITHM thru BB325-EXIT
062900              move "N" to WS-First-Combo.
063000     perform  BB330-BUILD-RUN thru BB330-EXIT.
063100     perform  BB340-WRITE-RUN-RECORD thru BB340-EXIT.
063200 BB320-EXIT.  exit.
063300*
063400 BB325-RUN-ALGORITHM.
063500     move     Apt-Max-Ann-Amt      to Alg-In-Max-Ann-Amt.
063600     move     Apt-Max-Ann-Num-Apps to Alg-In-Max-Ann-Num-Apps.
063700     move     Apt-PreE-Max-Amt     to Alg-In-PreE-Max-Amt.
063800     move     Apt-PreE-Max-Num-Apps
063900              to Alg-In-PreE-Max-Num-Apps.
064000     move     Apt-PostE-Max-Amt    to Alg-In-PostE-Max-Amt.
064100     move     Apt-PostE-Max-Num-Apps
064200              to Alg-In-PostE-Max-Num-Apps.
064300     move     Apt-Phi              to Alg-In-Phi.
064310     move     zero  to  WS-Sub.
064320     perform  BB326-ONE-RATE-TO-ALG thru BB326-EXIT
064330              varying WS-Sub from 1 by 1 until WS-Sub > 4.
064800     move     WS-Scn-Emerge-Mo (WS-Current-Scn-Idx)
064900              to Alg-In-Emergence-Month.
065000     move     WS-Scn-Emerge-Dy (WS-Current-Scn-Idx)
065100              to Alg-In-Emergence-Day.
065200     move     WS-Scn-Harv-Mo (WS-Current-Scn-Idx)
065300              to Alg-In-Harvest-Month.
065400     move     WS-Scn-Harv-Dy (WS-Current-Scn-Idx)
065500              to Alg-In-Harvest-Day.
065600     move     Cfg-Date-Prioritization
065700              to Alg-In-Date-Prioritization.
065800     move     Cfg-Random-Start     to Alg-In-Random-Start.
065900     move     Cfg-Random-Seed      to Alg-In-Random-Seed.
066000     move     zero  to  Alg-In-Wettest-Rank.
066050     set      Wet-Idx to 1.
066100     search   WS-Wet-Entry
066200              at end continue
066300              when WS-Wet-Huc2 (Wet-Idx) = WS-Current-Huc
066400              move WS-Wet-Rank (Wet-Idx)
066500                   to Alg-In-Wettest-Rank.
066600     call     "pwct030" using PWCT030-Linkage.
066700     if       Alg-Out-Below-Max-Warning = "Y"
066800              add 1 to WS-Runs-Below-Max
066900              display PW230.
067000 BB325-EXIT.  exit.
067010*
067020******************************************
067030*   One Apt-Rate entry onto the linkage   *
067040*   record - field by field, since the    *
067050*   two groups are not byte-parallel once  *
067060*   the instruction window is added        *
067070******************************************
067080*
067090 BB326-ONE-RATE-TO-ALG.
067100     move     Apt-Rate-Present (WS-Sub)
067110              to  Alg-In-Rate-Present (WS-Sub).
067120     move     Apt-Rate-Max-App-Rate (WS-Sub)
067130              to  Alg-In-Rate-Max-App-Rate (WS-Sub).
067140     move     Apt-Rate-Max-Num-Apps (WS-Sub)
067150              to  Alg-In-Rate-Max-Num-Apps (WS-Sub).
067160     move     Apt-Rate-PreE-Mri-Present (WS-Sub)
067170              to  Alg-In-Rate-PreE-Mri-Present (WS-Sub).
067180     move     Apt-Rate-PreE-Mri (WS-Sub)
067190              to  Alg-In-Rate-PreE-Mri (WS-Sub).
067200     move     Apt-Rate-PostE-Mri-Present (WS-Sub)
067210              to  Alg-In-Rate-PostE-Mri-Present (WS-Sub).
067220     move     Apt-Rate-PostE-Mri (WS-Sub)
067230              to  Alg-In-Rate-PostE-Mri (WS-Sub).
067240     move     Apt-Rate-Instr-Present (WS-Sub)
067250              to  Alg-In-Rate-Instr-Present (WS-Sub).
067260     move     WS-RIC-Switch (WS-Sub)
067270              to  Alg-In-Rate-Instr-Switch (WS-Sub).
067280     move     WS-RIC-Start-Mo (WS-Sub)
067290              to  Alg-In-Rate-Instr-Start-Mo (WS-Sub).
067300     move     WS-RIC-Start-Dy (WS-Sub)
067310              to  Alg-In-Rate-Instr-Start-Dy (WS-Sub).
067320     move     WS-RIC-End-Mo (WS-Sub)
067330              to  Alg-In-Rate-Instr-End-Mo (WS-Sub).
067340     move     WS-RIC-End-Dy (WS-Sub)
067350              to  Alg-In-Rate-Instr-End-Dy (WS-Sub).
067360 BB326-EXIT.  exit.
067370*
067380******************************************
067390*   Build and emit one batch run record   *
067400******************************************
067410*
067420 BB330-BUILD-RUN.
067700     move     spaces  to  PWCT-Bat-Record.
067800     move     Apt-Run-Descriptor  to  Bat-Run-Descriptor.
067900     move     WS-Current-Huc      to  Bat-Huc2.
068000     move     Apt-Scenario        to  Bat-Scenario.
068100     set      Bin-Idx to WS-Bin-Sub.
068200     move     WS-Bin-No (Bin-Idx) to  Bat-Aquatic-Bin.
068300     move     1                   to  Bat-Num-Daysheds.
068400     move     1                   to  Bat-Irf-Value (1).
068500     move     Alg-Out-Number-Of-Apps to Bat-Number-Of-Apps.
068600     move     "TRUE"              to  Bat-Use-Absolute-Dates.
068700     move     zero  to  WS-Sub.
068800     perform  BB331-COPY-APP thru BB331-EXIT
068900              varying WS-Sub from 1 by 1
069000              until WS-Sub > Bat-Number-Of-Apps.
069100     perform  ZZ700-BUILD-RUN-NAME thru ZZ700-EXIT.
069200     move     WS-Run-Name  to  Bat-Run-Name.
069300 BB330-EXIT.  exit.
069400*
069500 BB331-COPY-APP.
069600     move     Alg-Out-App-Day (WS-Sub)  to Bat-App-Day (WS-Sub).
069700     move     Alg-Out-App-Month (WS-Sub)
069800              to Bat-App-Month (WS-Sub).
069900     move     Alg-Out-App-Rate (WS-Sub)
070000              to Bat-App-Rate (WS-Sub).
070100 BB331-EXIT.  exit.
070200*
070300 BB340-WRITE-RUN-RECORD.
070310*    Builds the comma-delimited CSV line field by field -
070320*    fixed header portion first, then only as many
070330*    application columns as Bat-Number-Of-Apps calls for.
070340     move     spaces  to  Bat-File-Line.
070350     move     1  to  WS-Str-Ptr.
070360     string
070370         Bat-Run-Descriptor       delimited by size
070380         ","                      delimited by size
070390         Bat-Run-Name             delimited by size
070400         ","                      delimited by size
070410         Bat-Fate-Parm (1)        delimited by size
070420         ","                      delimited by size
070430         Bat-Fate-Parm (2)        delimited by size
070440         ","                      delimited by size
070450         Bat-Fate-Parm (3)        delimited by size
070460         ","                      delimited by size
070470         Bat-Fate-Parm (4)        delimited by size
070480         ","                      delimited by size
070490         Bat-Fate-Parm (5)        delimited by size
070500         ","                      delimited by size
070510         Bat-Fate-Parm (6)        delimited by size
070520         ","                      delimited by size
070530         Bat-Fate-Parm (7)        delimited by size
070540         ","                      delimited by size
070550         Bat-Fate-Parm (8)        delimited by size
070560         ","                      delimited by size
070570         Bat-Fate-Parm (9)        delimited by size
070580         ","                      delimited by size
070590         Bat-Fate-Parm (10)       delimited by size
070600         ","                      delimited by size
070610         Bat-Fate-Parm (11)       delimited by size
070620         ","                      delimited by size
070630         Bat-Fate-Parm (12)       delimited by size
070640         ","                      delimited by size
070650         Bat-Fate-Parm (13)       delimited by size
070660         ","                      delimited by size
070670         Bat-Fate-Parm (14)       delimited by size
070680         ","                      delimited by size
070690         Bat-Fate-Parm (15)       delimited by size
070700         ","                      delimited by size
070710         Bat-Fate-Parm (16)       delimited by size
070720         ","                      delimited by size
070730         Bat-Fate-Parm (17)       delimited by size
070740         ","                      delimited by size
070750         Bat-Fate-Parm (18)       delimited by size
070760         ","                      delimited by size
070770         Bat-Huc2                 delimited by size
070780         ","                      delimited by size
070790         Bat-Scenario             delimited by size
070800         ","                      delimited by size
070810         Bat-Weather-Override     delimited by size
070820         ","                      delimited by size
070830         Bat-Unused (1)           delimited by size
070840         ","                      delimited by size
070850         Bat-Unused (2)           delimited by size
070860         ","                      delimited by size
070870         Bat-Unused (3)           delimited by size
070880         ","                      delimited by size
070890         Bat-Unused (4)           delimited by size
070900         ","                      delimited by size
070910         Bat-Unused (5)           delimited by size
070920         ","                      delimited by size
070930         Bat-Unused (6)           delimited by size
070940         ","                      delimited by size
070950         Bat-Unused (7)           delimited by size
070960         ","                      delimited by size
070970         Bat-Unused (8)           delimited by size
070980         ","                      delimited by size
070990         Bat-Unused (9)           delimited by size
071000         ","                      delimited by size
071010         Bat-Unused (10)          delimited by size
071020         ","                      delimited by size
071030         Bat-Unused (11)          delimited by size
071040         ","                      delimited by size
071050         Bat-Aquatic-Bin          delimited by size
071060         ","                      delimited by size
071070         Bat-Flow-Avg-Time        delimited by size
071080         ","                      delimited by size
071090         Bat-Field-Size           delimited by size
071100         ","                      delimited by size
071110         Bat-Waterbody-Area       delimited by size
071120         ","                      delimited by size
071130         Bat-Initial-Depth        delimited by size
071140         ","                      delimited by size
071150         Bat-Max-Depth            delimited by size
071160         ","                      delimited by size
071170         Bat-Hydraulic-Len        delimited by size
071180         ","                      delimited by size
071190         Bat-Num-Daysheds         delimited by size
071200         ","                      delimited by size
071210         Bat-Irf-Value (1)        delimited by size
071220         ","                      delimited by size
071230         Bat-Irf-Value (2)        delimited by size
071240         ","                      delimited by size
071250         Bat-Irf-Value (3)        delimited by size
071260         ","                      delimited by size
071270         Bat-Irf-Value (4)        delimited by size
071280         ","                      delimited by size
071290         Bat-Irf-Value (5)        delimited by size
071300         ","                      delimited by size
071310         Bat-Irf-Value (6)        delimited by size
071320         ","                      delimited by size
071330         Bat-Irf-Value (7)        delimited by size
071340         ","                      delimited by size
071350         Bat-Irf-Value (8)        delimited by size
071360         ","                      delimited by size
071370         Bat-Irf-Value (9)        delimited by size
071380         ","                      delimited by size
071390         Bat-Irf-Value (10)       delimited by size
071400         ","                      delimited by size
071410         Bat-Irf-Value (11)       delimited by size
071420         ","                      delimited by size
071430         Bat-Irf-Value (12)       delimited by size
071440         ","                      delimited by size
071450         Bat-Irf-Value (13)       delimited by size
071460         ","                      delimited by size
071470         Bat-Irf-Value (14)       delimited by size
071480         ","                      delimited by size
071490         Bat-Irf-Value (15)       delimited by size
071500         ","                      delimited by size
071510         Bat-Irf-Value (16)       delimited by size
071520         ","                      delimited by size
071530         Bat-Irf-Value (17)       delimited by size
071540         ","                      delimited by size
071550         Bat-Irf-Value (18)       delimited by size
071560         ","                      delimited by size
071570         Bat-Irf-Value (19)       delimited by size
071580         ","                      delimited by size
071590         Bat-Irf-Value (20)       delimited by size
071600         ","                      delimited by size
071610         Bat-Irf-Value (21)       delimited by size
071620         ","                      delimited by size
071630         Bat-Irf-Value (22)       delimited by size
071640         ","                      delimited by size
071650         Bat-Irf-Value (23)       delimited by size
071660         ","                      delimited by size
071670         Bat-Irf-Value (24)       delimited by size
071680         ","                      delimited by size
071690         Bat-Irf-Value (25)       delimited by size
071700         ","                      delimited by size
071710         Bat-Irf-Value (26)       delimited by size
071720         ","                      delimited by size
071730         Bat-Irf-Value (27)       delimited by size
071740         ","                      delimited by size
071750         Bat-Irf-Value (28)       delimited by size
071760         ","                      delimited by size
071770         Bat-Irf-Value (29)       delimited by size
071780         ","                      delimited by size
071790         Bat-Irf-Value (30)       delimited by size
071800         ","                      delimited by size
071810         Bat-Irf-Value (31)       delimited by size
071820         ","                      delimited by size
071830         Bat-Number-Of-Apps       delimited by size
071840         ","                      delimited by size
071850         Bat-Use-Absolute-Dates   delimited by size
071860         ","                      delimited by size
071870         Bat-Use-Relative-Dates   delimited by size
071880         into     Bat-File-Line
071890         with pointer WS-Str-Ptr.
071900     move     zero  to  WS-Sub.
071910     perform  BB341-STRING-APP thru BB341-EXIT
071920              varying WS-Sub from 1 by 1
071930              until WS-Sub > Bat-Number-Of-Apps.
071940     write    Bat-File-Line.
071950     add      1  to  WS-Runs-Written.
071960 BB340-EXIT.  exit.
071970*
071980 BB341-STRING-APP.
071990     string
072000         ","                      delimited by size
072010         Bat-App-Day (WS-Sub)     delimited by size
072020         ","                      delimited by size
072030         Bat-App-Month (WS-Sub)   delimited by size
072040         ","                      delimited by size
072050         Bat-App-Rate (WS-Sub)    delimited by size
072060         ","                      delimited by size
072070         Bat-App-Eff (WS-Sub)     delimited by size
072080         ","                      delimited by size
072090         Bat-App-Drift (WS-Sub)   delimited by size
072100         into     Bat-File-Line
072110         with pointer WS-Str-Ptr.
072120 BB341-EXIT.  exit.
072130*
070800******************************************
070900*   BR-16 - run-descriptor codes           *
071000******************************************
071100*
071200 ZZ700-BUILD-RUN-NAME.
071300     if       Cfg-Random-Start = "Y"
071400              move "rd"  to  WS-Rd-Code
071500     else
071600              move "nrd" to  WS-Rd-Code.
071700     if       Cfg-Dp-Max-Rate
071800              move "pma" to  WS-Pma-Code
071900     else
072000              move "pwm" to  WS-Pma-Code.
072100     move     WS-Rd-Code  to  WS-Rd-Part.
072200     move     WS-Pma-Code to  WS-Pma-Part.
072300     string   Apt-Run-Descriptor delimited by space
072400              "_" delimited by size
072500              WS-Current-Huc delimited by size
072600              "_" delimited by size
072700              WS-Method-Class delimited by space
072800              "_" delimited by size
072900              Apt-Scenario delimited by space
073000              "_" delimited by size
073100              WS-Name-Codes-Work delimited by size
073200              into WS-Run-Name.
073300 ZZ700-EXIT.  exit.
073400*
073500 ZZ800-WRITE-SUMMARY.
073600     move     "RUNS GENERATED" to LL-Text.
073700     move     WS-Runs-Written  to LL-Stamp.
073800     write    Log-File-Line from Log-Line-WS.
073900     close    Apt-File  Bat-File  Log-File.
074000     move     zero  to  WS-Term-Code.
074100     go       to Main-Exit.
074200*
074300 Main-Exit.
074400     exit     program.
074500*
