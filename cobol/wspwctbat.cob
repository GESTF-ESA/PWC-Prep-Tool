000100********************************************
000200*  Record Definition For PWC Batch Run       *
000300*   Record (one row of the PWC batch CSV)    *
000400********************************************
000500*  Variable-length CSV line, commas between
000600*  fields, up to 50 application columns
000700*  emitted (only Bat-Number-Of-Apps pairs are
000800*  actually written).  Working-storage shape
000900*  built/parsed before STRING/after UNSTRING
001000*  of the line buffer in fdpwctbat.cob.
001100*
001200*  Lifted from the parallel QTD/YTD occurs-
001300*  group pattern (here the per-application
001400*  occurs 50 group) and the redefines split
001500*  between the fixed header part of a run
001600*  record and its variable trailer.
001700*
001800* 10/01/26 vbc - Created.
001900* 25/01/26 vbc - Widened Bat-Run-Name, a
002000*                4-ingredient tank mix label
002100*                ran past the old 40 bytes.
002150* 09/02/26 vbc - All COMP/COMP-3 fields below
002160*                taken off binary/packed usage -
002170*                the file is genuine comma-
002180*                delimited CSV, and BB340/CC110
002190*                now build/parse the line with
002195*                STRING and UNSTRING rather than
002196*                a raw group move.  Signed rate
002197*                values given a separate sign byte
002198*                so a literal "-" UNSTRINGs clean.
002200*
002300 01  PWCT-Bat-Record.
002400     03  Bat-Run-Descriptor    pic x(30).
002500     03  Bat-Run-Name          pic x(80).
002600     03  Bat-Fate-Value  occurs 18.
002700         05  Bat-Fate-Parm     pic s9(7)v9(6)
002800                      sign is leading separate.
002900     03  Bat-Huc2              pic x(2).
003000     03  Bat-Scenario          pic x(24).
003100     03  Bat-Weather-Override  pic x(10).
003200     03  Bat-Unused-Column  occurs 11.
003300         05  Bat-Unused        pic x(10).
003400     03  Bat-Aquatic-Bin       pic 9(2).
003500     03  Bat-Landscape.
003600         05  Bat-Flow-Avg-Time pic 9(3).
003700         05  Bat-Field-Size    pic 9(8).
003800         05  Bat-Waterbody-Area
003900                               pic 9(6).
004000         05  Bat-Initial-Depth pic 9(2)v9(2).
004200         05  Bat-Max-Depth     pic 9(2)v9(2).
004400         05  Bat-Hydraulic-Len pic 9(4).
004500         05  Bat-Num-Daysheds  pic 9(2).
004600     03  Bat-Irf  occurs 31.
004700         05  Bat-Irf-Value     pic 9.
004800     03  Bat-Number-Of-Apps    pic 9(2).
004900     03  Bat-Use-Absolute-Dates
005000                               pic x(5).
005100     03  Bat-Use-Relative-Dates
005200                               pic x(5).
005300     03  Bat-Application  occurs 50.
005400         05  Bat-App-Day       pic 99.
005500         05  Bat-App-Month     pic 99.
005600         05  Bat-App-Rate      pic 9(3)v9(4).
005800         05  Bat-App-Eff       pic 9v9(4).
006000         05  Bat-App-Drift     pic 9v9(6).
006150     03  filler                pic x(20).
006200*
