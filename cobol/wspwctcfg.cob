000100********************************************
000200*  Record Definition For Run Configuration  *
000300*   Parameter File (RRN 1 = the one record)  *
000400********************************************
000500*  File size 300 bytes, fixed.  PR1 static
000600*  block / PR2 run-state block split kept
000700*  from the old parameter-1 record.
000800*
000900* 07/01/26 vbc - Created.
001000* 20/01/26 vbc - Added Cfg-Run-Id after the
001100*                second pilot run overwrote
001200*                the first run's log file.
001300*
001400 01  PWCT-Cfg-Record.
001500     03  Cfg-Use-Case          pic 9.
001600         88  Cfg-Uc-Generate   value 1.
001700         88  Cfg-Uc-Check      value 2.
001800     03  Cfg-Run-Id            pic x(12).
001900*
002000     03  Cfg-Bin   occurs 3.
002100         05  Cfg-Bin-Number    pic 9(2) comp.
002200*
002300     03  Cfg-Num-Distances     pic 9(2) comp.
002400     03  Cfg-Distance  occurs 6.
002500         05  Cfg-Distance-Ft   pic 9(4) comp.
002600*
002700     03  Cfg-Num-Exposures     pic 9(2) comp.
002800     03  Cfg-Exposure-Type  occurs 4.
002900         05  Cfg-Exp-Type-Code pic x(4).
003000*
003100     03  Cfg-Date-Prioritization
003200                               pic x.
003300         88  Cfg-Dp-Wettest    value "W".
003400         88  Cfg-Dp-Max-Rate   value "M".
003500     03  Cfg-Random-Start      pic x.
003600     03  Cfg-Random-Seed       pic 9(8) comp.
003700*
003800     03  filler                pic x(210).
003900*
