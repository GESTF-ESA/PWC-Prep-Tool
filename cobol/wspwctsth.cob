000100********************************************
000200*  Record Definition For State-to-HUC2      *
000300*   Lookup File                              *
000400********************************************
000500*  File size 120 bytes, fixed.
000600*
000700* 04/01/26 vbc - Created, lifted from the small
000800*                detail + batch/proof-no header
000900*                pairing - the header row here
001000*                carries the load count.
001100* 17/01/26 vbc - Widened Sth-Huc2-List, AK/HI
001200*                carry more HUC2s than the first
001300*                cut allowed for.
001400*
001500 01  PWCT-Sth-Record.
001600     03  Sth-State             pic x(2).
001700     03  Sth-Huc2-List          pic x(100).
001800     03  filler                pic x(18).
001900*
002000 01  PWCT-Sth-Header-Record.
002100     03  Sth-Hdr-Load-Count    pic 9(4) comp.
002200     03  filler                pic x(118).
002300*
