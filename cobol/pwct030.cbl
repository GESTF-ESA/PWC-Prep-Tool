000100*****************************************************************
000200*                                                               *
000300*       Application-Date Assignment Algorithm (per use-HUC2)   *
000400*    Schedules pesticide applications against the rate/        *
000500*    interval/annual limits for one model year                 *
000600*                                                               *
000700*****************************************************************
000800*
000900 identification   division.
001000*========================
001100*
001200***
001300      Program-Id.         pwct030.
001400***
001500*    Author.             V B Coen FBCS, FIDM, FIDPM.
001600***
001700*    Installation.       Pesticide Exposure Unit batch stream.
001800***
001900*    Date-Written.       17/02/86.
002000***
002100*    Date-Compiled.
002200***
002300*    Security.           Copyright (C) 1986-2026, V B Coen.
002400*                        Distributed under the GNU General
002500*                        Public License.  See file COPYING.
002600***
002700*    Remarks.            Small CALLed subprogram, one
002800*                        LINKAGE SECTION record, taken from
002900*                        maps04.  Replaces the date
003000*                        conversion logic with the
003100*                        application-date scheduling rules.
003200*****
003300*
003400* changes:
003500* 17/02/86 vbc -     Original coding.                              CHG001
003600* 21/11/94 vbc - .02 Candidate sweep limited to 5 passes           CHG002
003700*                    after a label with a 1-day rate window
003800*                    looped the batch job overnight.
003900* 19/02/98 vbc - .03 Y2K - year-wrap logic confirmed to use        CHG003
004000*                    the configured model year, not the
004100*                    system clock year.
004200* 19/01/26 vbc - 2.00 Recast for the PWC batch tool.  This         CHG004
004300*                    used to convert dd/mm/ccYY to/from
004400*                    binary-long; now it schedules the
004500*                    application dates themselves.
004600* 03/02/26 vbc -     Reverse-mode latch added - once a             CHG005
004700*                    series switches to reverse stepping it
004800*                    now stays there (BR-10).
004810* 09/02/26 vbc -     BR-9(e) pre-harvest interval test and         CHG006
004820*                    BR-9(c) instruction-window test added to
004830*                    BB130 - Alg-In-Phi and the rate instruction
004840*                    window were being carried in the linkage
004850*                    record and never tested.
004900*
005000*****************************************************************
005100*
005200 environment      division.
005300*========================
005400*
005500 copy  "envdiv.cob".
005600 input-output     section.
005700*-----------------------
005800*
005900 data             division.
006000*========================
006100 working-storage  section.
006200*-----------------------
006300*
006400 77  Prog-Name            pic x(15) value "PWCT030 (2.00)".
006500 77  WS-Sweep-Count       pic 9     comp.
006600 77  WS-Cand-Sub          pic 9(2)  comp.
006700 77  WS-Rate-Sub          pic 9     comp.
006800 77  WS-Interval          pic x.
006900     88  WS-Is-PreE       value "1".
007000     88  WS-Is-PostE      value "2".
007100 77  WS-Mode-Reverse      pic x.
007200 77  WS-Cur-Month         pic 99.
007300 77  WS-Cur-Day           pic 99.
007400 77  WS-Start-Month       pic 99.
007500 77  WS-Start-Day         pic 99.
007600 77  WS-Ord               pic 9(3) comp.
007700 77  WS-Ord-Start         pic 9(3) comp.
007800 77  WS-New-Ord           pic 9(4) comp.
007900 77  WS-Sel-Rate          pic 9    comp.
008000 77  WS-Sel-Mri           pic 9(3) comp.
008100 77  WS-Amount            pic 9(5)v9(4) comp-3.
008200 77  WS-Valid-Flag        pic x.
008300 77  WS-I                 pic 9(2) comp.
008310*
008320* BR-9(e) - pre-harvest interval ordinals, worked out once
008330* per use-HUC2 rather than re-derived every sweep.
008340*
008350 77  WS-Emerge-Ord        pic 9(3) comp.
008360 77  WS-Harv-Ord          pic 9(3) comp.
008370 77  WS-Harv-Minus-Phi    pic s9(4) comp.
008380*
008390* BR-9(c) - per-rate instruction-window ordinals, also
008400* worked out once, from the month/day pair pwct020 already
008410* parsed into the linkage record.
008420*
008430 77  WS-Instr-Ok          pic x.
008440 77  WS-Instr-Inside      pic x.
008450 01  WS-Rate-Instr-Ord.
008460     03  WS-RIO-Entry  occurs 4.
008470         05  WS-RIO-Start-Ord  pic 9(3) comp.
008480         05  WS-RIO-End-Ord    pic 9(3) comp.
008490*
008500* Cumulative days before each month, non-leap model year -
008600* used to convert month/day to an ordinal for gap and
008700* MRI arithmetic, and back again (BR-10 year wrap).
008800*
008900 01  WS-Days-Before-Month.
009000     03  WS-DBM  occurs 12  pic 9(3) comp
009100         values 0 31 59 90 120 151 181 212 243 273 304 334.
009200 01  WS-Days-Before-Month-Alt  redefines WS-Days-Before-Month.
009300     03  WS-DBM-Alt  occurs 12  pic 9(3) comp.
009400 01  WS-Days-In-Month-Tab.
009500     03  WS-DIM  occurs 12  pic 9(2) comp
009600         values 31 28 31 30 31 30 31 31 30 31 30 31.
009700*
009800 01  WS-Candidate-Dates.
009900     03  WS-Cand  occurs 12.
010000         05  WS-Cand-Month  pic 99.
010100 01  WS-Candidate-Dates-Alt redefines WS-Candidate-Dates.
010200     03  WS-Cand-Alt  occurs 12  pic 99.
010300*
010400 copy "wspwctcnt.cob" replacing ==PWCT-Count-Table==
010500      by ==WS-Work-Counts==.
010600*
010700 01  WS-Rate-Snapshot  redefines WS-Work-Counts.
010800     03  filler  pic x(46).
010900*
011000 linkage  section.
011100*-----------------------
011200*
011300 copy  "wspwctalg.cob".
011400*
011500 procedure  division using PWCT030-Linkage.
011600*=========================================
011700*
011800 AA010-BUILD-CANDIDATE-DATES.
011900     move     zero  to  Alg-Out-Number-Of-Apps.
012000     move     zero  to  Alg-Out-Total-Num-Apps
012100                         Alg-Out-Total-Amt-Applied.
012200     move     "N"   to  WS-Mode-Reverse.
012210     perform  BB106-DERIVE-PHI-ORDINALS thru BB106-EXIT.
012220     move     zero  to  WS-Rate-Sub.
012230     perform  BB107-DERIVE-INSTR-ORD thru BB107-EXIT
012240              varying WS-Rate-Sub from 1 by 1 until WS-Rate-Sub > 4.
012250*
012400* Ranked by wettest-month when Cfg carries a ranking,
012500* else plain calendar order January to December.
012600*
012700     move     zero  to  WS-I.
012800 AA011-RANK-MONTH.
012900     add      1  to  WS-I.
013000     if       WS-I > 12
013100              go to AA020-OUTER-SWEEP-LOOP.
013200     if       Alg-In-Wet-Month (WS-I) not = zero
013300              move Alg-In-Wet-Month (WS-I)
013400                   to WS-Cand-Month (WS-I)
013500     else
013600              move WS-I to WS-Cand-Month (WS-I).
013700     go       to AA011-RANK-MONTH.
013800*
013900 AA020-OUTER-SWEEP-LOOP.
014000     move     zero  to  WS-Sweep-Count.
014100 AA021-SWEEP.
014200     add      1  to  WS-Sweep-Count.
014300     move     zero  to  WS-Cand-Sub.
014400 AA022-NEXT-CANDIDATE.
014500     add      1  to  WS-Cand-Sub.
014600     if       WS-Cand-Sub > 12
014700              go to AA023-SWEEP-DONE.
014800     perform  BB100-DETERMINE-START-DATE thru BB100-EXIT.
014900     perform  BB110-CLASSIFY-INTERVAL thru BB110-EXIT.
015000     perform  BB120-SELECT-RATE thru BB120-EXIT.
015100     perform  BB130-TEST-VALIDITY thru BB130-EXIT.
015200     if       WS-Valid-Flag = "Y"
015300              perform BB200-INNER-APPLY-LOOP thru BB200-EXIT.
015400     perform  BB300-TEST-TERMINATION thru BB300-EXIT.
015500     if       WS-Valid-Flag = "STOP"
015600              go to AA030-CHECK-ANNUAL-MAX.
015700     go       to AA022-NEXT-CANDIDATE.
015800*
015900 AA023-SWEEP-DONE.
016000     if       WS-Sweep-Count < 5
016100              go to AA021-SWEEP.
016200*
016300 AA030-CHECK-ANNUAL-MAX.
016310*
016320* BR-12 - flag a schedule that quit the sweep early and
016330*         never worked the labeled amount up to the
016340*         annual max, so pwct020 can footnote the run.
016350*
016360     move     "N"  to  Alg-Out-Below-Max-Warning.
016370     if       Alg-Out-Total-Amt-Applied < Alg-In-Max-Ann-Amt
016380              move "Y" to Alg-Out-Below-Max-Warning.
016400     go       to Main-Exit.
016500*
016600******************************************
016700*   Candidate start date for this sweep   *
016800*   position, random day-in-month if       *
016900*   configured                             *
017000******************************************
017100*
017200 BB100-DETERMINE-START-DATE.
017300     move     WS-Cand-Month (WS-Cand-Sub)  to  WS-Cur-Month.
017400     if       Alg-In-Random-Start = "Y"
017500              divide Alg-In-Random-Seed by WS-DIM (WS-Cur-Month)
017600                     giving WS-I
017700                     remainder WS-Cur-Day
017800              add 1 to WS-Cur-Day
017900     else
018000              move 1  to  WS-Cur-Day.
018100     move     WS-Cur-Month  to  WS-Start-Month.
018200     move     WS-Cur-Day    to  WS-Start-Day.
018300     perform  BB105-TO-ORDINAL thru BB105-EXIT.
018400     move     WS-Ord  to  WS-Ord-Start.
018500 BB100-EXIT.  exit.
018600*
018700 BB105-TO-ORDINAL.
018800     compute  WS-Ord = WS-DBM (WS-Cur-Month) + WS-Cur-Day.
018900 BB105-EXIT.  exit.
018910*
018920******************************************
018930*   BR-9(e) - emergence/harvest ordinals  *
018940*   for the pre-harvest interval test      *
018950******************************************
018960*
018970 BB106-DERIVE-PHI-ORDINALS.
018980     move     Alg-In-Emergence-Month  to  WS-Cur-Month.
018990     move     Alg-In-Emergence-Day    to  WS-Cur-Day.
019000     perform  BB105-TO-ORDINAL thru BB105-EXIT.
019010     move     WS-Ord  to  WS-Emerge-Ord.
019020     move     Alg-In-Harvest-Month     to  WS-Cur-Month.
019030     move     Alg-In-Harvest-Day       to  WS-Cur-Day.
019040     perform  BB105-TO-ORDINAL thru BB105-EXIT.
019050     move     WS-Ord  to  WS-Harv-Ord.
019060     compute  WS-Harv-Minus-Phi = WS-Harv-Ord - Alg-In-Phi.
019070 BB106-EXIT.  exit.
019080*
019090******************************************
019100*   BR-9(c) - one rate's instruction-      *
019110*   window ordinals, start/end as parsed   *
019120*   and cached by pwct020 (BR-7)            *
019130******************************************
019140*
019150 BB107-DERIVE-INSTR-ORD.
019160     move     zero  to  WS-RIO-Start-Ord (WS-Rate-Sub)
019170                         WS-RIO-End-Ord (WS-Rate-Sub).
019180     if       Alg-In-Rate-Instr-Present (WS-Rate-Sub) not = "Y"
019190              go to BB107-EXIT.
019200     move     Alg-In-Rate-Instr-Start-Mo (WS-Rate-Sub)
019210              to  WS-Cur-Month.
019220     move     Alg-In-Rate-Instr-Start-Dy (WS-Rate-Sub)
019230              to  WS-Cur-Day.
019240     perform  BB105-TO-ORDINAL thru BB105-EXIT.
019250     move     WS-Ord  to  WS-RIO-Start-Ord (WS-Rate-Sub).
019260     move     Alg-In-Rate-Instr-End-Mo (WS-Rate-Sub)
019270              to  WS-Cur-Month.
019280     move     Alg-In-Rate-Instr-End-Dy (WS-Rate-Sub)
019290              to  WS-Cur-Day.
019300     perform  BB105-TO-ORDINAL thru BB105-EXIT.
019310     move     WS-Ord  to  WS-RIO-End-Ord (WS-Rate-Sub).
019320 BB107-EXIT.  exit.
019330*
019340******************************************
019350*   BR-5 - pre/post-emergence classify    *
019360******************************************
019400*
019500 BB110-CLASSIFY-INTERVAL.
019600     if       Alg-In-Harvest-Month > Alg-In-Emergence-Month or
019700             (Alg-In-Harvest-Month = Alg-In-Emergence-Month and
019800              Alg-In-Harvest-Day >= Alg-In-Emergence-Day)
019900*             annual crop
020000              if (WS-Cur-Month > Alg-In-Emergence-Month or
020100                 (WS-Cur-Month = Alg-In-Emergence-Month and
020200                  WS-Cur-Day >= Alg-In-Emergence-Day)) and
020300                 (WS-Cur-Month < Alg-In-Harvest-Month or
020400                 (WS-Cur-Month = Alg-In-Harvest-Month and
020500                  WS-Cur-Day <= Alg-In-Harvest-Day))
020600                 set WS-Is-PostE to true
020700              else
020800                 set WS-Is-PreE  to true
020900              end-if
021000     else
021100*             overwinter crop
021200              if (WS-Cur-Month > Alg-In-Harvest-Month or
021300                 (WS-Cur-Month = Alg-In-Harvest-Month and
021400                  WS-Cur-Day > Alg-In-Harvest-Day)) and
021500                 (WS-Cur-Month < Alg-In-Emergence-Month or
021600                 (WS-Cur-Month = Alg-In-Emergence-Month and
021700                  WS-Cur-Day < Alg-In-Emergence-Day))
021800                 set WS-Is-PreE  to true
021900              else
022000                 set WS-Is-PostE to true
022100              end-if.
022200 BB110-EXIT.  exit.
022300*
022400******************************************
022500*   BR-8 - first qualifying rate, 1 to 4  *
022600******************************************
022700*
022800 BB120-SELECT-RATE.
022900     move     zero  to  WS-Sel-Rate.
023000     move     zero  to  WS-Rate-Sub.
023100 BB121-SCAN.
023200     add      1  to  WS-Rate-Sub.
023300     if       WS-Rate-Sub > 4
023400              go to BB120-EXIT.
023500     if       Alg-In-Rate-Present (WS-Rate-Sub) not = "Y"
023600              go to BB121-SCAN.
023700     if       WS-Is-PreE and
023800              Alg-In-Rate-PreE-Mri-Present (WS-Rate-Sub) = "Y"
023900              move WS-Rate-Sub to WS-Sel-Rate
024000              move Alg-In-Rate-PreE-Mri (WS-Rate-Sub)
024100                   to WS-Sel-Mri
024200              go to BB120-EXIT.
024300     if       WS-Is-PostE and
024400              Alg-In-Rate-PostE-Mri-Present (WS-Rate-Sub) = "Y"
024500              move WS-Rate-Sub to WS-Sel-Rate
024600              move Alg-In-Rate-PostE-Mri (WS-Rate-Sub)
024700                   to WS-Sel-Mri
024800              go to BB120-EXIT.
024900     go       to BB121-SCAN.
025000 BB120-EXIT.  exit.
025100*
025200******************************************
025300*   BR-9 - application validity           *
025400******************************************
025500*
025600 BB130-TEST-VALIDITY.
025700     move     "N"  to  WS-Valid-Flag.
025800     if       WS-Sel-Rate = zero
025900              go to BB130-EXIT.
026000     if       WS-Is-PreE and
026100              Cnt-PreE-Num-Apps >=
026200              Alg-In-PreE-Max-Num-Apps
026300              go to BB130-EXIT.
026400     if       WS-Is-PostE and
026500              Cnt-PostE-Num-Apps >=
026600              Alg-In-PostE-Max-Num-Apps
026700              go to BB130-EXIT.
026800     if       Alg-Out-Total-Num-Apps >=
026900              Alg-In-Max-Ann-Num-Apps
027000              go to BB130-EXIT.
027010*
027020* BR-9(e) - not within the pre-harvest interval.
027030*
027040     if       WS-Is-PreE and
027050              WS-Ord = WS-Emerge-Ord - 1
027060              go to BB130-EXIT.
027070     if       WS-Is-PostE and
027080              WS-Ord > WS-Harv-Minus-Phi and
027090              WS-Ord <= WS-Harv-Ord
027100              go to BB130-EXIT.
027110*
027120* BR-9(c) - rate's instruction-window constraint.
027130*
027140     perform  BB133-TEST-INSTR-WINDOW thru BB133-EXIT.
027150     if       WS-Instr-Ok = "N"
027160              go to BB130-EXIT.
027170     move     "Y"  to  WS-Valid-Flag.
027180 BB130-EXIT.  exit.
027190*
027200******************************************
027210*   BR-9(c) - inside/outside the rate's   *
027220*   instruction window, Y/N switch        *
027230******************************************
027240*
027250 BB133-TEST-INSTR-WINDOW.
027260     move     "Y"  to  WS-Instr-Ok.
027270     if       Alg-In-Rate-Instr-Present (WS-Sel-Rate) not = "Y"
027280              go to BB133-EXIT.
027290     move     "N"  to  WS-Instr-Inside.
027300     if       WS-RIO-Start-Ord (WS-Sel-Rate) <=
027310              WS-RIO-End-Ord (WS-Sel-Rate)
027320              if WS-Ord >= WS-RIO-Start-Ord (WS-Sel-Rate) and
027330                 WS-Ord <= WS-RIO-End-Ord (WS-Sel-Rate)
027340                 move "Y" to WS-Instr-Inside
027350              end-if
027360     else
027370              if WS-Ord >= WS-RIO-Start-Ord (WS-Sel-Rate) or
027380                 WS-Ord <= WS-RIO-End-Ord (WS-Sel-Rate)
027390                 move "Y" to WS-Instr-Inside
027400              end-if
027410     end-if.
027420     if       Alg-In-Rate-Instr-Switch (WS-Sel-Rate) = "Y" and
027430              WS-Instr-Inside not = "Y"
027440              move "N" to WS-Instr-Ok.
027450     if       Alg-In-Rate-Instr-Switch (WS-Sel-Rate) = "N" and
027460              WS-Instr-Inside = "Y"
027470              move "N" to WS-Instr-Ok.
027480 BB133-EXIT.  exit.
027490*
027500******************************************
027510*   Step 2c - inner apply loop            *
027520******************************************
027530*
027540 BB200-INNER-APPLY-LOOP.
027900     if       WS-Valid-Flag not = "Y"
028000              go to BB200-EXIT.
028100     perform  BB210-RECORD-APPLICATION thru BB210-EXIT.
028200     perform  BB220-PREPARE-NEXT-DATE thru BB220-EXIT.
028300     perform  BB110-CLASSIFY-INTERVAL thru BB110-EXIT.
028400     perform  BB120-SELECT-RATE thru BB120-EXIT.
028500     perform  BB130-TEST-VALIDITY thru BB130-EXIT.
028600     perform  BB300-TEST-TERMINATION thru BB300-EXIT.
028700     if       WS-Valid-Flag = "STOP"
028800              move "N" to WS-Valid-Flag.
028900     go       to BB200-INNER-APPLY-LOOP.
029000 BB200-EXIT.  exit.
029100*
029200 BB210-RECORD-APPLICATION.
029300     move     Alg-In-Rate-Max-App-Rate (WS-Sel-Rate)
029400              to  WS-Amount.
029500     perform  BB230-CLIP-AMOUNT thru BB230-EXIT.
029600     add      1  to  Alg-Out-Number-Of-Apps.
029700     move     WS-Cur-Month
029800              to Alg-Out-App-Month (Alg-Out-Number-Of-Apps).
029900     move     WS-Cur-Day
030000              to Alg-Out-App-Day (Alg-Out-Number-Of-Apps).
030100     move     WS-Amount
030200              to Alg-Out-App-Rate (Alg-Out-Number-Of-Apps).
030300     add      1  to  Alg-Out-Total-Num-Apps.
030400     add      WS-Amount  to  Alg-Out-Total-Amt-Applied.
030500     if       WS-Is-PreE
030600              add 1 to Cnt-PreE-Num-Apps
030700              add WS-Amount to Cnt-PreE-Amt-Applied
030800     else
030900              add 1 to Cnt-PostE-Num-Apps
031000              add WS-Amount to Cnt-PostE-Amt-Applied.
031100 BB210-EXIT.  exit.
031200*
031300******************************************
031400*   BR-10 - next date, forward or reverse *
031500******************************************
031600*
031700 BB220-PREPARE-NEXT-DATE.
031800     perform  BB105-TO-ORDINAL thru BB105-EXIT.
031900     if       WS-Mode-Reverse = "Y"
032000              compute WS-New-Ord = WS-Ord - WS-Sel-Mri
032100              if WS-New-Ord < 1
032200                 add 365 to WS-New-Ord
032300              end-if
032400     else
032500              compute WS-New-Ord = WS-Ord + WS-Sel-Mri
032600              if WS-New-Ord > 365
032700                 subtract 365 from WS-New-Ord
032800                 move "Y" to WS-Mode-Reverse
032900              end-if.
033000     perform  BB225-FROM-ORDINAL thru BB225-EXIT.
033100 BB220-EXIT.  exit.
033200*
033300 BB225-FROM-ORDINAL.
033400     move     1  to  WS-I.
033500     move     WS-New-Ord  to  WS-Ord.
033600 BB225A-FIND-MONTH.
033700     if       WS-I < 12 and WS-Ord > WS-DBM (WS-I + 1)
033800              add 1 to WS-I
033900              go to BB225A-FIND-MONTH.
034000     move     WS-I  to  WS-Cur-Month.
034100     compute  WS-Cur-Day = WS-Ord - WS-DBM (WS-I).
034200 BB225-EXIT.  exit.
034300*
034400******************************************
034500*   BR-11 - clip to interval/annual max    *
034600******************************************
034700*
034800 BB230-CLIP-AMOUNT.
034900     if       WS-Is-PreE and
035000              Cnt-PreE-Amt-Applied + WS-Amount >
035100              Alg-In-PreE-Max-Amt
035200              compute WS-Amount = Alg-In-PreE-Max-Amt -
035300                      Cnt-PreE-Amt-Applied.
035400     if       WS-Is-PostE and
035500              Cnt-PostE-Amt-Applied + WS-Amount >
035600              Alg-In-PostE-Max-Amt
035700              compute WS-Amount = Alg-In-PostE-Max-Amt -
035800                      Cnt-PostE-Amt-Applied.
035900     if       WS-Amount > zero and
036000              Alg-Out-Total-Amt-Applied + WS-Amount >
036100              Alg-In-Max-Ann-Amt
036200              compute WS-Amount = Alg-In-Max-Ann-Amt -
036300                      Alg-Out-Total-Amt-Applied.
036400 BB230-EXIT.  exit.
036500*
036600******************************************
036700*   BR-12 - termination test              *
036800******************************************
036900*
037000 BB300-TEST-TERMINATION.
037100     if       Alg-Out-Total-Num-Apps >= 50
037200              move "STOP" to WS-Valid-Flag
037300              go to BB300-EXIT.
037400     if       Alg-Out-Total-Num-Apps >=
037500              Alg-In-Max-Ann-Num-Apps or
037600              Alg-Out-Total-Amt-Applied >= Alg-In-Max-Ann-Amt
037700              move "STOP" to WS-Valid-Flag
037800              go to BB300-EXIT.
037900     if      (Cnt-PreE-Num-Apps >=
038000               Alg-In-PreE-Max-Num-Apps or
038100               Cnt-PreE-Amt-Applied >=
038200               Alg-In-PreE-Max-Amt) and
038300             (Cnt-PostE-Num-Apps >=
038400               Alg-In-PostE-Max-Num-Apps or
038500               Cnt-PostE-Amt-Applied >=
038600               Alg-In-PostE-Max-Amt)
038700              move "STOP" to WS-Valid-Flag.
038800 BB300-EXIT.  exit.
038900*
039000 Main-Exit.
039100     exit     program.
039200*
