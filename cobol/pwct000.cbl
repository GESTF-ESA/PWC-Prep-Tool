000100*****************************************************************
000200*                                                               *
000300*              PWC Prep Tool        Start Of Run                *
000400*      Reads the run configuration, validates the APT,         *
000500*      then chains to the generator or the checker             *
000600*                                                               *
000700*****************************************************************
000800*
000900 identification          division.
001000*===============================
001100*
001200***
001300      program-id.         pwct000.
001400***
001500*    Author.             V B Coen FBCS, FIDM, FIDPM.
001600*                        For the Pesticide Exposure Unit.
001700***
001800*    Installation.       Run on the overnight batch stream.
001900***
002000*    Date-Written.       14/01/86.
002100***
002200*    Date-Compiled.
002300***
002400*    Security.           Copyright (C) 1986-2026, V B Coen.
002500*                        Distributed under the GNU General
002600*                        Public License.  See file COPYING.
002700***
002800*    Remarks.            PWC Prep Tool Start of Run.
002900*                        Reads Cfg-File, calls pwct010 to
003000*                        validate the APT, then chains to
003100*                        pwct020 (generate) or pwct040 (check)
003200*                        according to Cfg-Use-Case.
003300***
003400*    Called modules.     pwct010.
003500*                        pwct020. (Use Case 1)
003600*                        pwct040. (Use Case 2)
003700***
003800* Changes:
003900* 14/01/86 vbc -     Original coding, taken from py000.            CHG001
004000* 02/06/91 vbc - .02 Added log-file open here, all modules now     CHG002
004100*                    share one FD instead of re-opening it.
004200* 19/02/98 vbc - .03 Year-2000 window check added to the           CHG003
004300*                    run-id stamp - Cfg-Run-Id is free text so
004400*                    this was a date routine, not the data.
004500* 11/01/26 vbc - 2.00 Recast for the PWC batch tool: config        CHG004
004600*                    record replaces the ACAS param record,
004700*                    date-format swap block removed (no
004800*                    operator terminal in a batch run).
004900* 27/01/26 vbc -     Phi now passed down with the linkage          CHG005
005000*                    block so pwct030 can clip PHI itself.
005100***
005200*
005300 environment             division.
005400*===============================
005500*
005600 copy  "envdiv.cob".
005700 input-output            section.
005800 file-control.
005900     copy  "selpwctcfg.cob".
006000     copy  "selpwctlog.cob".
006100*
006200 data                    division.
006300*======================
006400 file section.
006500     copy  "fdpwctcfg.cob".
006600     copy  "fdpwctlog.cob".
006700*
006800 working-storage section.
006900*----------------------
007000 77  Prog-Name           pic x(15) value "PWCT000 (2.00)".
007100 77  WS-Cfg-Path         pic x(64).
007200 77  WS-Log-Path         pic x(64).
007300 77  FS-Cfg-Status       pic xx.
007400 77  FS-Log-Status       pic xx.
007500 77  WS-Run-Count        pic 9(5) comp.
007600*
007700 copy  "wspwctcfg.cob".
007800*
007900 01  Log-Line-WS         pic x(132).
008000 01  Log-Line-Redef redefines Log-Line-WS.
008100     03  LL-Stamp        pic x(12).
008200     03  filler          pic x.
008300     03  LL-Text         pic x(119).
008400*
008500* Run-id broken into its date and sequence parts for the
008600* log stamp - the config screen still hands it over as one
008700* free-text field.
008800*
008900 01  WS-Run-Id-Work      pic x(8).
009000 01  WS-Run-Id-Redef redefines WS-Run-Id-Work.
009100     03  WS-Run-Id-Date  pic x(6).
009200     03  WS-Run-Id-Seq   pic x(2).
009300*
009400 01  Error-Messages.
009500     03  PW001           pic x(40)
009600         value "PW001 CANNOT OPEN RUN CONFIGURATION FILE".
009700     03  PW002           pic x(40)
009800         value "PW002 APT FAILED VALIDATION, RUN ABORTED".
009900     03  PW003           pic x(40)
010000         value "PW003 UNKNOWN USE CASE IN CONFIGURATION".
010050     03  filler          pic x(08).
010060*
010070 01  Error-Messages-Redef redefines Error-Messages.
010080*
010090*  Alternate table view of the three literal messages
010095*  above, for the day a run needs to DISPLAY whichever
010096*  one an abending paragraph passed it a subscript for.
010097*
010098     03  PW-Message  occurs 3  pic x(40).
010099*
010200 linkage section.
010300*==============
010400 copy  "wsnames.cob".
010500 copy  "wscall.cob".
010600*
010700 procedure  division using File-Defs.
010800*===================================
010900*
011000 AA010-OPEN-FILES.
011100     move   file-01  to  WS-Cfg-Path.
011200     move   file-12  to  WS-Log-Path.
011300     open   input  Cfg-File.
011400     if     FS-Cfg-Status not = "00"
011500            display PW001
011600            go to ZZ900-ABEND.
011700     open   output Log-File.
011800     read   Cfg-File into PWCT-Cfg-Record
011900            at end
012000            display PW001
012100            go to ZZ900-ABEND
012200     end-read.
012300     close  Cfg-File.
012400     move   Cfg-Run-Id (1:8) to WS-Run-Id-Work.
012500     move   "PWC PREP TOOL RUN STARTING" to LL-Text.
012600     move   WS-Run-Id-Date to LL-Stamp.
012700     write  Log-File-Line from Log-Line-WS.
012800*
012900 AA020-VALIDATE-APT.
013000     call   "pwct010" using  File-Defs  WS-Calling-Data.
013100     if     WS-Term-Code not = zero
013200            display PW002
013300            move "APT VALIDATION FAILED" to LL-Text
013400            write Log-File-Line from Log-Line-WS
013500            go to ZZ900-ABEND.
013600*
013700 AA030-RUN-USE-CASE.
013800     if     Cfg-Uc-Generate
013900            call  "pwct020" using File-Defs
014000                                  WS-Calling-Data
014100                                  PWCT-Cfg-Record
014200            go to AA040-CLOSE-DOWN.
014300     if     Cfg-Uc-Check
014400            call  "pwct040" using File-Defs
014500                                  WS-Calling-Data
014600                                  PWCT-Cfg-Record
014700            go to AA040-CLOSE-DOWN.
014800     display PW003
014900     move    "UNKNOWN USE CASE" to LL-Text
015000     write   Log-File-Line from Log-Line-WS.
015100*
015200 AA040-CLOSE-DOWN.
015300     move    "PWC PREP TOOL RUN ENDED" to LL-Text.
015400     write    Log-File-Line from Log-Line-WS.
015500     close    Log-File.
015600     go       to Main-Exit.
015700*
015800 ZZ900-ABEND.
015900     move     16  to  WS-Term-Code.
016000     close     Log-File.
016100*
016200 Main-Exit.
016300     exit     program.
016400*
