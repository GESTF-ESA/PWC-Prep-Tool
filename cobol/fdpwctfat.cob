000100* FD for the ingredient fate parameters file.
000200* 05/01/26 vbc - Created.
000300 FD  Fat-File.
000400 01  Fat-File-Record           pic x(160).
000500*
