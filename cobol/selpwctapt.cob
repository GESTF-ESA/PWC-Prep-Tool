000100* Select clause for the Agronomic Practices Table file.
000200* 03/01/26 vbc - Created.
000300     SELECT Apt-File ASSIGN TO WS-Apt-Path
000400         ORGANIZATION IS LINE SEQUENTIAL
000500         FILE STATUS IS FS-Apt-Status.
000600*
