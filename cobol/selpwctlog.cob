000100* Select clause for the run log / diagnostics file.
000200* 06/01/26 vbc - Created.
000300     SELECT Log-File ASSIGN TO WS-Log-Path
000400         ORGANIZATION IS LINE SEQUENTIAL
000500         FILE STATUS IS FS-Log-Status.
000600*
