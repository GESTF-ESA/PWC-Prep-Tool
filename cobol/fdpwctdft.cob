000100* FD for the drift-reduction table file.
000200* 04/01/26 vbc - Created.
000300 FD  Dft-File.
000400 01  Dft-File-Record           pic x(80).
000500*
