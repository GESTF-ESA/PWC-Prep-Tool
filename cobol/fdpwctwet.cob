000100* FD for the wettest-month table file.
000200* 04/01/26 vbc - Created.
000300 FD  Wet-File.
000400 01  Wet-File-Record           pic x(40).
000500*
