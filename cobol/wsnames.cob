000100*
000200* PWC Preparation Tool - logical file name table.
000300*    Used in pwct000 and passed down to every module so a
000400*    single parameter change moves every assigned file.
000500*
000600* 06/01/26 vbc - Created, cut down from the old ACAS
000700*                wsnames.cob (58 Sales/Purchase/Stock/GL/IRS
000800*                files) to the 12 files this tool actually
000900*                opens.
001000* 22/01/26 vbc - Added file-12 (log) after QA found runs with
001100*                no diagnostics when the log assign was blank.
001200*
001300 01  File-Defs.
001400     02  file-defs-a.
001410*            Run configuration
001500         03  file-01      pic x(64)  value "pwctcfg.dat".
001510*            Agronomic Practices Table
001600         03  file-02      pic x(64)  value "pwctapt.dat".
001610*            Drift-reduction table
001700         03  file-03      pic x(64)  value "pwctdft.dat".
001710*            Wettest-month table
001800         03  file-04      pic x(64)  value "pwctwet.dat".
001810*            State-to-HUC lookup
001900         03  file-05      pic x(64)  value "pwctsth.dat".
001910*            Crop-to-state lookup
002000         03  file-06      pic x(64)  value "pwctcrp.dat".
002010*            Bin-to-landscape lookup
002100         03  file-07      pic x(64)  value "pwctbin.dat".
002110*            Ingredient fate parameters
002200         03  file-08      pic x(64)  value "pwctfat.dat".
002210*            Scenario file stem, HUC2 + ".scn" appended
002300         03  file-09      pic x(64)  value "scenario".
002310*            PWC batch file (in or out)
002400         03  file-10      pic x(64)  value "pwctbat.csv".
002410*            QC results file
002500         03  file-11      pic x(64)  value "pwctqc.csv".
002510*            Log / diagnostics
002600         03  file-12      pic x(64)  value "pwctlog.txt".
002700     02  filler  redefines file-defs-a.
002800         03  System-File-Names   pic x(64) occurs 12.
002900     02  File-Defs-Count         binary-short value 12.
003000     02  File-Defs-os-Delimiter  pic x       value "/".
003100*
