000100********************************************
000200*  Record Definition For Crop-to-State       *
000300*   Lookup File                              *
000400********************************************
000500*  File size 240 bytes, fixed.  No single ACAS
000600*  donor copybook matched this shape closely
000700*  enough to adapt line-for-line; built fresh
000800*  in the same detail/FILLER idiom as the
000900*  other lookup tables in this run.
001000*
001100* 08/01/26 vbc - Created.
001200* 17/01/26 vbc - Widened Crp-States-List to
001300*                X(200) to match the label-use
001400*                sheet - some crops carry every
001500*                mainland state.
001600*
001700 01  PWCT-Crp-Record.
001800     03  Crp-Labeled-Use        pic x(30).
001900     03  Crp-States-List        pic x(200).
002000     03  filler                 pic x(10).
002100*
