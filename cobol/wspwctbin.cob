000100********************************************
000200*  Record Definition For Aquatic-Bin to     *
000300*   Landscape Parameters File                *
000400********************************************
000500*  File size 60 bytes, fixed, one row per
000600*  bin (4, 7, 10).
000700*
000800* 05/01/26 vbc - Created, lifted from the
000900*                occurs-by-agency shape, here
001000*                occurs 3 by aquatic bin.
001010* 09/02/26 vbc - All eight fields taken off
001020*                COMP/COMP-3 - this is a comma-
001030*                delimited CSV file, AA025 now
001040*                UNSTRINGs it into plain DISPLAY
001050*                digits.
001100*
001200 01  PWCT-Bin-Record.
001300     03  Bin-Aquatic-Bin       pic 9(2).
001400     03  Bin-Flow-Avg-Time     pic 9(3).
001500     03  Bin-Field-Size        pic 9(8).
001600     03  Bin-Waterbody-Area    pic 9(6).
001700     03  Bin-Initial-Depth     pic 9(2)v9(2).
001900     03  Bin-Max-Depth         pic 9(2)v9(2).
002100     03  Bin-Hydraulic-Len     pic 9(4).
002200     03  Bin-Num-Daysheds      pic 9(2).
002300     03  filler                pic x(28).
002400*
