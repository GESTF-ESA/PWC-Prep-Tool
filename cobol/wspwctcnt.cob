000100********************************************
000200*  Working-Storage Count Table              *
000300*     Total/PreEmergence/PostEmergence/      *
000400*     Rate1-4 application counts and amounts *
000500********************************************
000600*  No single ACAS donor - built fresh in the
000700*  comp/comp-3 counter idiom used throughout
000800*  the payroll accumulator blocks.
000900*
001000* 09/01/26 vbc - Created.
001100*
001200 01  PWCT-Count-Table.
001300     03  Cnt-Total.
001400         05  Cnt-Total-Num-Apps
001500                               pic 9(2) comp.
001600         05  Cnt-Total-Amt-Applied
001700                               pic 9(5)v9(4)
001800                               comp-3.
001900     03  Cnt-Pre-Emergence.
002000         05  Cnt-PreE-Num-Apps pic 9(2) comp.
002100         05  Cnt-PreE-Amt-Applied
002200                               pic 9(5)v9(4)
002300                               comp-3.
002400     03  Cnt-Post-Emergence.
002500         05  Cnt-PostE-Num-Apps
002600                               pic 9(2) comp.
002700         05  Cnt-PostE-Amt-Applied
002800                               pic 9(5)v9(4)
002900                               comp-3.
003000     03  Cnt-Rate  occurs 4.
003100         05  Cnt-Rate-Num-Apps pic 9(2) comp.
003200         05  Cnt-Rate-Amt-Applied
003300                               pic 9(5)v9(4)
003400                               comp-3.
003500     03  filler                pic x(4).
003600*
