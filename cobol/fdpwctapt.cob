000100* FD for the Agronomic Practices Table file.
000200* 03/01/26 vbc - Created.
000300 FD  Apt-File.
000400 01  Apt-File-Record           pic x(600).
000500*
