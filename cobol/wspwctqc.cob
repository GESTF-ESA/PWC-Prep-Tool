000100********************************************
000200*  Record Definition For QC Results Record   *
000300*   (one row of the QC results CSV)          *
000400********************************************
000500*  Variable-length CSV line built/parsed the
000600*  same way as wspwctbat.cob.  Lifted from
000700*  the detail + header/control pairing and
000800*  the occurs-amounts shape, here the ten
000900*  check columns, each with its own modeled
001000*  value/label limit/difference trio.
001100*
001200* 11/01/26 vbc - Created.
001300* 10/02/26 vbc - Widened from the bare pass/
001400*                fail flags the prior cut
001500*                carried - HUC, Bin, Scenario,
001600*                Emergence/Harvest, the app
001700*                rate and sorted app date lists,
001800*                and a modeled/limit/difference
001900*                trio per check are now on the
002000*                row, matching the spec'd QC
002100*                results layout.  The Emergence/
002200*                Harvest dates carry MM/DD only -
002300*                this use case, like the batch
002400*                record itself, tracks no model
002500*                year.
002600*
002700 01  PWCT-Qc-Record.
002800     03  Qc-Run-Is-Valid       pic x.
002900         88  Qc-Run-Valid      value "Y".
003000         88  Qc-Run-Invalid    value "N".
003100     03  Qc-Run-Descriptor     pic x(30).
003200     03  Qc-Run-Name           pic x(80).
003300     03  Qc-Huc2               pic x(2).
003400     03  Qc-Bin                pic 9(2).
003500     03  Qc-Scenario           pic x(24).
003600     03  Qc-Emergence-Date     pic x(10).
003700     03  Qc-Harvest-Date       pic x(10).
003800     03  Qc-App-Rates-List     pic x(460).
003900     03  Qc-App-Dates-List     pic x(310).
004000     03  Qc-Check  occurs 10.
004100         05  Qc-Check-Result   pic x.
004200             88  Qc-Check-Pass value "Y".
004300             88  Qc-Check-Fail value "N".
004400         05  Qc-Check-Modeled  pic s9(5)v9(4)
004500                      sign is leading separate.
004600         05  Qc-Check-Limit    pic s9(5)v9(4)
004700                      sign is leading separate.
004800         05  Qc-Check-Diff     pic s9(5)v9(4)
004900                      sign is leading separate.
005000     03  filler                pic x(20).
005100*
